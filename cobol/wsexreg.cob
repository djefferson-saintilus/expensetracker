000100***********************************************
000200*                                             *
000300*  Record Definition For EX Registration      *
000400*   Transaction File (new-user candidates)     *
000500*     Uses Reg-User-Name as key                *
000600***********************************************
000700*  File size 51 bytes.
000800*
000900* 11/12/25 vbc - Created.
001000* 22/12/25 vbc - Reg-Pwd-Len dropped - EXPWD1 works the length
001100*                out for itself by scanning Reg-Pwd from the
001200*                right for the first non-space byte, one less
001300*                thing for the transaction to get wrong.
001400 01  EX-Registration-Trans-Record.
001500     03  Reg-User-Name         pic x(20).
001600     03  Reg-Pwd               pic x(30).
001700     03  filler                pic x(1).
