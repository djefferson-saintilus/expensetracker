000100***********************************************
000200*                                             *
000300*  Record Definition For EX User File         *
000400*     Uses User-No as key                     *
000500***********************************************
000600*  File size 67 bytes.
000700*
000800* THIS FIELD DEFINITION MAY NEED CHANGING
000900*
001000* 05/12/25 vbc - Created.
001100* 11/01/26 vbc - User-Pwd-Len added ahead of User-Pwd so the
001200*                validator does not have to re-scan for spaces.
001300* 02/02/26 vbc - Renamed Usr-Password to User-Pwd to match the
001400*                register transaction layout (wsexreg.cob).
001500 01  EX-User-Record.
001600     03  User-No             pic 9(5).
001700     03  User-Name           pic x(20).
001800     03  User-Pwd-Len        pic 99.
001900     03  User-Pwd            pic x(30).
002000     03  filler              pic x(10).
