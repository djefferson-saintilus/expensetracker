000100***********************************************
000200*                                             *
000300*  File Status / Relative Key Work Area       *
000400*   Shared By Every EX0nn Program             *
000500***********************************************
000600*  One copybook so every SELECT clause in the suite can name
000700*  its own status field without every program having to
000800*  declare the ones it does not use - unused 88s just sit
000900*  idle, same trick as WS-Calling-Data.
001000*
001100* 05/01/26 vbc - Created, pulled the status fields out of the
001200*                individual EX0nn programs where they had
001300*                started to drift (two different pictures for
001400*                the same meaning in EX010 and EX030).
001500* 15/01/26 vbc - EX-Rpt-Status added for the summary report's
001600*                print file.
001700* 18/01/26 vbc - EX-Sel-Status/EX-Lrp-Status added for EX040's
001800*                selection-request and listing print files.
001900* 22/01/26 vbc - EX-Csv-Sel-Status added, EX050 reads the same
002000*                shaped selection request as EX040.
002100 01  WS-EX-File-Status-Block.
002200     03  EX-Usr-Status         pic xx.
002300         88  EX-Usr-Status-Ok       value "00".
002400         88  EX-Usr-Status-Eof      value "10".
002500     03  EX-Exp-Status         pic xx.
002600         88  EX-Exp-Status-Ok       value "00".
002700         88  EX-Exp-Status-Eof      value "10".
002800     03  EX-Bud-Status         pic xx.
002900         88  EX-Bud-Status-Ok       value "00".
003000         88  EX-Bud-Status-Eof      value "10".
003100     03  EX-Alm-Status         pic xx.
003200         88  EX-Alm-Status-Ok       value "00".
003300         88  EX-Alm-Status-Eof      value "10".
003400     03  EX-Trn-Status         pic xx.
003500         88  EX-Trn-Status-Ok       value "00".
003600         88  EX-Trn-Status-Eof      value "10".
003700     03  EX-Mnt-Status         pic xx.
003800         88  EX-Mnt-Status-Ok       value "00".
003900         88  EX-Mnt-Status-Eof      value "10".
004000     03  EX-Reg-Status         pic xx.
004100         88  EX-Reg-Status-Ok       value "00".
004200         88  EX-Reg-Status-Eof      value "10".
004300     03  EX-Csv-Status         pic xx.
004400         88  EX-Csv-Status-Ok       value "00".
004500     03  EX-Ctl-Status         pic xx.
004600         88  EX-Ctl-Status-Ok       value "00".
004700     03  EX-Ctl-RRN            pic 9(3)   comp.
004800     03  EX-Rpt-Status         pic xx.
004900         88  EX-Rpt-Status-Ok       value "00".
005000     03  EX-Sel-Status         pic xx.
005100         88  EX-Sel-Status-Ok       value "00".
005200         88  EX-Sel-Status-Eof      value "10".
005300     03  EX-Lrp-Status         pic xx.
005400         88  EX-Lrp-Status-Ok       value "00".
005500     03  EX-Csv-Sel-Status     pic xx.
005600         88  EX-Csv-Sel-Status-Ok   value "00".
005700         88  EX-Csv-Sel-Status-Eof  value "10".
005800     03  filler                pic x(10).
