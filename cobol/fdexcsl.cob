000100*  FD for the EX CSV export selection request file.  Same
000200*  record shape as EX040's listing request (wsexsel.cob) - the
000300*  category byte is simply not looked at here.
000400* 22/01/26 vbc - Created.
000500 fd  EX-Csv-Sel-File.
000600*
000700 copy  "wsexsel.cob".
