000100 identification   division.
000200*========================
000300 program-id.          EX020.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        10/12/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            Budget and alert-threshold maintenance run
001300*                     for the Personal Expense Ledger suite.
001400*                     Neither the budget master nor the alert
001500*                     master is an indexed file in this shop -
001600*                     both are sorted sequential - so a set or
001700*                     delete is done by pulling the whole file
001800*                     into a table, applying every maintenance
001900*                     transaction against the table, then
002000*                     writing the table straight back out.
002100*
002200*****************************************************************
002300*
002400* changes:
002500* 10/12/84 vbc - Written.
002600* 14/06/90 pjw - Delete no longer shuffles the table down a
002700*                slot at a time - a deleted entry is just
002800*                flagged and skipped on the rewrite, cheaper
002900*                for the sizes this file ever reaches.
003000* 21/08/98 kt  - Y2K review, no change - no century-sensitive
003100*                dates on either master.
003200* 11/01/26 vbc - First cut.
003210* 09/02/26 vbc - Alert master no longer carries a last-fired
003220*                block (dropped from wsexalm.cob, nothing ever
003230*                read it), so the load/rewrite here go back to
003240*                the three keyed fields only.
003250* 09/02/26 vbc - A set-alert transaction with a zero or negative
003260*                amount is now rejected and counted rather than
003270*                stored - req from the helpdesk log, a fat-
003280*                fingered threshold of 0 was firing on every post.
003300*
003400 environment      division.
003500*========================
003600*
003700 copy  "envdiv.cob".
003800 input-output     section.
003900 file-control.
004000*
004100 copy  "selexmnt.cob".
004200 copy  "selexbud.cob".
004300 copy  "selexalm.cob".
004400*
004500 data             division.
004600*========================
004700 file             section.
004800*
004900 copy  "fdexmnt.cob".
005000 copy  "fdexbud.cob".
005100 copy  "fdexalm.cob".
005200*
005300 working-storage  section.
005400*-----------------------
005500*
005600 77  Prog-Name             pic x(15) value "EX020 (1.0.00)".
005700*
005800 copy  "wsexsta.cob".
005900*
006000 01  WS-Switches.
006100     03  WS-Mnt-Eof-Sw         pic x       value "N".
006200         88  WS-Mnt-Eof                    value "Y".
006300     03  WS-Found-Sw           pic x       value "N".
006400         88  WS-Entry-Found                value "Y".
006500*
006600 01  WS-Work-Counters.
006700     03  WS-Sub                pic 9(4)    comp.
006800     03  WS-Set-Count          pic 9(5)    comp.
006900     03  WS-Delete-Count       pic 9(5)    comp.
007000     03  WS-Reject-Count       pic 9(5)    comp.
007100*
007200* whole budget master, one entry deleted by flag rather than
007300* by closing the gap - see the 14/06/90 change note above.
007400 01  WS-Budget-Table.
007500     03  WS-Budget-Count       pic 9(4)    comp.
007600     03  WS-Budget-Entry       occurs 1 to 500 times
007700                                depending on WS-Budget-Count
007800                                indexed by WS-Bud-Idx.
007900         05  WS-Bud-Key.
008000             07  WS-Bud-User-No        pic 9(5).
008100             07  WS-Bud-Category       pic x(15).
008200         05  WS-Bud-Key-Alt        redefines WS-Bud-Key
008300                                    pic x(20).
008400         05  WS-Bud-Amount         pic s9(7)v99.
008500         05  WS-Bud-Deleted-Sw     pic x.                         EX020001
008600             88  WS-Bud-Is-Deleted     value "Y".
008700*
008800* whole alert master, same shape and same delete-by-flag rule.
008900 01  WS-Alert-Table.
009000     03  WS-Alert-Count        pic 9(4)    comp.
009100     03  WS-Alert-Entry        occurs 1 to 500 times
009200                                depending on WS-Alert-Count
009300                                indexed by WS-Alt-Idx.
009400         05  WS-Alt-User-No        pic 9(5).
009500         05  WS-Alt-Category       pic x(15).
009600         05  WS-Alt-Threshold      pic s9(7)v99.
009610         05  WS-Alt-Threshold-Alt  redefines WS-Alt-Threshold
009620                                    pic x(9).
009700         05  WS-Alt-Deleted-Sw     pic x.
009800             88  WS-Alt-Is-Deleted     value "Y".
009900*
010000* two alternate views of the incoming maintenance amount - a
010100* signed-numeric working copy for the arithmetic tests, and a
010200* byte view so the picture can be checked digit by digit the
010300* way FF010 in EX010 checks a category byte by byte.  The
010400* threshold gets the same byte-view treatment above so a set-
010500* alert transaction can be range-checked digit by digit too.
010600 01  WS-Mnt-Amount-Work        pic s9(7)v99.
010700 01  WS-Mnt-Amount-Alt         redefines WS-Mnt-Amount-Work
010800                                pic x(9).
010900     03  WS-Mnt-Amount-Byte    pic x       occurs 9 times.
011000*
011700 procedure        division.
011800*=========================
011900*
012000 AA000-Main               section.
012100*****************************************
012200 AA000-Start.
012300     perform  AA010-Load-Budgets    thru AA010-Exit.
012400     perform  AA020-Load-Alerts     thru AA020-Exit.
012500     open     input   EX-Maint-Trans-File.
012600     move     zero                   to WS-Set-Count
012700                                         WS-Delete-Count
012800                                         WS-Reject-Count.
012900     perform  BB010-Apply-One-Trans thru BB010-Exit
013000              until WS-Mnt-Eof.
013100     close    EX-Maint-Trans-File.
013200     perform  CC010-Rewrite-Budgets  thru CC010-Exit.
013300     perform  CC020-Rewrite-Alerts   thru CC020-Exit.
013400     display  "EX020 set "            WS-Set-Count
013500              " deleted "              WS-Delete-Count
013600              " rejected "             WS-Reject-Count.
013700 AA000-Exit.
013800     exit     section.
013900*
014000*****************************************************************
014100*  AA010 / AA020 - pull the two masters into memory.            *
014200*****************************************************************
014300 AA010-Load-Budgets              section.
014400***********************************************
014500 AA010-Start.
014600     move     zero                   to WS-Budget-Count.
014700     open     input   EX-Budget-File.
014800 AA010-Read-Loop.
014900     read     EX-Budget-File next record at end
015000              go to AA010-Loaded
015100     end-read.
015200     add      1                       to WS-Budget-Count.
015300     set      WS-Bud-Idx              to WS-Budget-Count.
015400     move     Bud-User-No             to WS-Bud-User-No (WS-Bud-Idx).
015500     move     Bud-Category            to WS-Bud-Category (WS-Bud-Idx).
015600     move     Bud-Amount              to WS-Bud-Amount (WS-Bud-Idx).
015700     move     "N"                     to WS-Bud-Deleted-Sw (WS-Bud-Idx).
015800     go       to AA010-Read-Loop.
015900 AA010-Loaded.
016000     close    EX-Budget-File.
016100 AA010-Exit.
016200     exit.
016300*
016400 AA020-Load-Alerts               section.
016500***********************************************
016600 AA020-Start.
016700     move     zero                   to WS-Alert-Count.
016800     open     input   EX-Alert-File.
016900 AA020-Read-Loop.
017000     read     EX-Alert-File next record at end
017100              go to AA020-Loaded
017200     end-read.
017300     add      1                       to WS-Alert-Count.
017400     set      WS-Alt-Idx              to WS-Alert-Count.
017500     move     Alr-User-No             to WS-Alt-User-No (WS-Alt-Idx).
017600     move     Alr-Category            to WS-Alt-Category (WS-Alt-Idx).
017700     move     Alr-Threshold           to WS-Alt-Threshold (WS-Alt-Idx).
018100     move     "N"                     to WS-Alt-Deleted-Sw (WS-Alt-Idx).
018200     go       to AA020-Read-Loop.
018300 AA020-Loaded.
018400     close    EX-Alert-File.
018500 AA020-Exit.
018600     exit.
018700*
018800*****************************************************************
018900*  BB010 - one maintenance transaction, budget or alert side.  *
019000*****************************************************************
019100 BB010-Apply-One-Trans.
019200     read     EX-Maint-Trans-File next record at end
019300              set  WS-Mnt-Eof         to true
019400              go to BB010-Exit
019500     end-read.
019600     if       Mnt-User-No = zero or Mnt-Category = spaces
019700              add  1                  to WS-Reject-Count
019800              display "EX020 reject - user/category blank"
019900              go to BB010-Exit
020000     end-if.
020010     if       not Mnt-Is-Budget and
020020              not Mnt-Is-Delete-Action and
020030              Mnt-Amount not > zero
020040              add  1                  to WS-Reject-Count          EX020002
020050              display "EX020 reject - alert threshold not "
020060                      "positive " Mnt-User-No " " Mnt-Category
020070              go to BB010-Exit
020080     end-if.
020100     if       Mnt-Is-Budget
020200              perform DD010-Apply-Budget thru DD010-Exit
020300     else
020400              perform DD020-Apply-Alert  thru DD020-Exit
020500     end-if.
020600 BB010-Exit.
020700     exit.
020800*
020900*****************************************************************
021000*  DD010 - locate/insert/delete a budget-table entry.           *
021100*****************************************************************
021200 DD010-Apply-Budget.
021300     move     "N"                    to WS-Found-Sw.
021400     move     1                      to WS-Sub.
021500 DD010-Find-Loop.
021600     if       WS-Sub > WS-Budget-Count
021700              go to DD010-Find-Done
021800     end-if.
021900     set      WS-Bud-Idx             to WS-Sub.
022000     if       WS-Bud-User-No (WS-Bud-Idx) = Mnt-User-No and
022100              WS-Bud-Category (WS-Bud-Idx) = Mnt-Category and
022200              not WS-Bud-Is-Deleted (WS-Bud-Idx)
022300              move  "Y"               to WS-Found-Sw
022400              go to DD010-Find-Done
022500     end-if.
022600     add      1                      to WS-Sub.
022700     go       to DD010-Find-Loop.
022800 DD010-Find-Done.
022900     if       Mnt-Is-Delete-Action
023000              if    WS-Entry-Found
023100                    move "Y" to WS-Bud-Deleted-Sw (WS-Bud-Idx)    EX020001
023200                    add  1   to WS-Delete-Count
023300              else
023400                    add  1   to WS-Reject-Count
023500                    display "EX020 reject - budget not on file "
023600                            Mnt-User-No " " Mnt-Category
023700              end-if
023800              go to DD010-Exit
023900     end-if.
024000*    Mnt-Is-Set-Action from here down.
024100     if       WS-Entry-Found
024200              move  Mnt-Amount        to WS-Bud-Amount (WS-Bud-Idx)
024300     else
024400              add   1                 to WS-Budget-Count
024500              set   WS-Bud-Idx        to WS-Budget-Count
024600              move  Mnt-User-No       to WS-Bud-User-No (WS-Bud-Idx)
024700              move  Mnt-Category      to WS-Bud-Category (WS-Bud-Idx)
024800              move  Mnt-Amount        to WS-Bud-Amount (WS-Bud-Idx)
024900              move  "N"               to WS-Bud-Deleted-Sw (WS-Bud-Idx)
025000     end-if.
025100     add      1                      to WS-Set-Count.
025200 DD010-Exit.
025300     exit.
025400*
025500*****************************************************************
025600*  DD020 - locate/insert/delete an alert-table entry.           *
025700*****************************************************************
025800 DD020-Apply-Alert.
025900     move     "N"                    to WS-Found-Sw.
026000     move     1                      to WS-Sub.
026100 DD020-Find-Loop.
026200     if       WS-Sub > WS-Alert-Count
026300              go to DD020-Find-Done
026400     end-if.
026500     set      WS-Alt-Idx             to WS-Sub.
026600     if       WS-Alt-User-No (WS-Alt-Idx) = Mnt-User-No and
026700              WS-Alt-Category (WS-Alt-Idx) = Mnt-Category and
026800              not WS-Alt-Is-Deleted (WS-Alt-Idx)
026900              move  "Y"               to WS-Found-Sw
027000              go to DD020-Find-Done
027100     end-if.
027200     add      1                      to WS-Sub.
027300     go       to DD020-Find-Loop.
027400 DD020-Find-Done.
027500     if       Mnt-Is-Delete-Action
027600              if    WS-Entry-Found
027700                    move "Y" to WS-Alt-Deleted-Sw (WS-Alt-Idx)
027800                    add  1   to WS-Delete-Count
027900              else
028000                    add  1   to WS-Reject-Count
028100                    display "EX020 reject - alert not on file "
028200                            Mnt-User-No " " Mnt-Category
028300              end-if
028400              go to DD020-Exit
028500     end-if.
028600*    Mnt-Is-Set-Action from here down.
028700     if       WS-Entry-Found
028800              move  Mnt-Amount        to WS-Alt-Threshold (WS-Alt-Idx)
028900     else
029000              add   1                 to WS-Alert-Count
029100              set   WS-Alt-Idx        to WS-Alert-Count
029200              move  Mnt-User-No       to WS-Alt-User-No (WS-Alt-Idx)
029300              move  Mnt-Category      to WS-Alt-Category (WS-Alt-Idx)
029400              move  Mnt-Amount        to WS-Alt-Threshold (WS-Alt-Idx)
029800              move  "N"               to WS-Alt-Deleted-Sw (WS-Alt-Idx)
029900     end-if.
030000     add      1                      to WS-Set-Count.
030100 DD020-Exit.
030200     exit.
030300*
030400*****************************************************************
030500*  CC010 / CC020 - the table goes back out, deleted rows        *
030600*                  simply skipped.                              *
030700*****************************************************************
030800 CC010-Rewrite-Budgets           section.
030900***********************************************
031000 CC010-Start.
031100     open     output  EX-Budget-File.
031200     move     1                      to WS-Sub.
031300 CC010-Write-Loop.
031400     if       WS-Sub > WS-Budget-Count
031500              go to CC010-Done
031600     end-if.
031700     set      WS-Bud-Idx             to WS-Sub.
031800     if       not WS-Bud-Is-Deleted (WS-Bud-Idx)
031900              move  WS-Bud-User-No (WS-Bud-Idx)   to Bud-User-No
032000              move  WS-Bud-Category (WS-Bud-Idx)  to Bud-Category
032100              move  WS-Bud-Amount (WS-Bud-Idx)    to Bud-Amount
032200              write EX-Budget-Record
032300     end-if.
032400     add      1                      to WS-Sub.
032500     go       to CC010-Write-Loop.
032600 CC010-Done.
032700     close    EX-Budget-File.
032800 CC010-Exit.
032900     exit.
033000*
033100 CC020-Rewrite-Alerts            section.
033200***********************************************
033300 CC020-Start.
033400     open     output  EX-Alert-File.
033500     move     1                      to WS-Sub.
033600 CC020-Write-Loop.
033700     if       WS-Sub > WS-Alert-Count
033800              go to CC020-Done
033900     end-if.
034000     set      WS-Alt-Idx             to WS-Sub.
034100     if       not WS-Alt-Is-Deleted (WS-Alt-Idx)
034200              move  WS-Alt-User-No (WS-Alt-Idx)   to Alr-User-No
034300              move  WS-Alt-Category (WS-Alt-Idx)  to Alr-Category
034400              move  WS-Alt-Threshold (WS-Alt-Idx) to Alr-Threshold
034800              write EX-Alert-Record
034900     end-if.
035000     add      1                      to WS-Sub.
035100     go       to CC020-Write-Loop.
035200 CC020-Done.
035300     close    EX-Alert-File.
035400 CC020-Exit.
035500     exit.
