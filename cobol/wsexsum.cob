000100***********************************************
000200*                                             *
000300*  Working Storage For The EX Category        *
000400*   Summary Table (control break in ex030)    *
000500***********************************************
000600*  One entry per distinct category seen while the
000700*  ledger is read in user/category/date order; the
000800*  table is searched on Sum-Category so a repeat
000900*  category within the same user adds to the entry
001000*  already there instead of opening a new one.
001100*
001200* 15/12/25 vbc - Created.
001300* 02/01/26 vbc - Sum-Entry-Count moved ahead of the table
001400*                and OCCURS DEPENDING ON added, so the
001500*                FINAL break does not have to walk 50
001600*                mostly-empty entries every run.
001700 01  EX-Summary-Table.
001800     03  Sum-Entry-Count       pic 9(3)     comp.
001900     03  Sum-Entry             occurs 1 to 50 times
002000                                depending on Sum-Entry-Count
002100                                indexed by Sum-Idx.
002200         05  Sum-Category          pic x(15).
002300         05  Sum-Total             pic s9(9)v99  comp-3.
002400         05  Sum-Pct               pic 9(3)v9.
002500     03  Sum-Grand-Total       pic s9(9)v99  comp-3.
002600     03  filler                pic x(5).
