000100***********************************************
000200*                                             *
000300*  Record Definition For EX Control File      *
000400*     Uses RRN = 1 (one record only)          *
000500*                                             *
000600*  Holds the last-issued numbers so ex010 and *
000700*  ex070 do not have to re-read the whole     *
000800*  ledger / users master to find the next id. *
000900***********************************************
001000*  File size 41 bytes padded to 48 by filler.
001100*
001200* 08/12/25 vbc - Created.
001300* 19/12/25 vbc - Added Ctl-Last-User-No for ex070 registration.
001400* 27/12/25 vbc - Added Ctl-Run-Date, set by whichever EX0nn
001500*                program runs last, purely informational.
001600 01  EX-Control-Record.
001700     03  Ctl-Last-Exp-No       pic 9(6)    comp.
001800     03  Ctl-Last-User-No      pic 9(5)    comp.
001900     03  Ctl-Run-Date          pic 9(8)    comp.
002000     03  Ctl-Currency-Sign     pic x.
002100     03  Ctl-Date-Format       pic 9.
002200*        1 = ccyy-mm-dd (the only form EX0nn ever writes)
002300     03  filler                pic x(20).
