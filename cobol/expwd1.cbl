000100 identification   division.
000200*========================
000300 program-id.          EXPWD1.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        24/09/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            Registration password acceptance rule for
001300*                     the Personal Expense Ledger (EX) suite.
001400*                     Rejects a candidate password shorter than
001500*                     8 characters, or made up of letters only,
001600*                     or made up of digits only.  Everything else
001700*                     is accepted.  This is the accept/reject
001800*                     rule alone - EXPWD1 does not hash or store
001900*                     anything, EX070 does that once a password
002000*                     has passed.
002100*
002200*                     Character class test reuses the upper/lower
002300*                     alphabet tables MAPS01 built for the old
002400*                     O/S encoder, just for SEARCH membership
002500*                     here rather than for enciphering.
002600*
002700*****************************************************************
002800*
002900* changes:
003000* 24/09/84 vbc - Written for the EX registration screen.
003100* 11/06/89 pjw - Loop rewritten to walk the password back to
003200*                front looking for the first non-space byte,
003300*                so trailing-blank passwords do not come out
003400*                looking longer than they are.
003500* 21/08/98 kt  - Y2K review: no date fields in this program,
003600*                nothing to change, logged for the audit file.
003700* 16/12/25 vbc - Parameters moved out to WSEXPWD copybook so
003800*                EX070 and this program share one layout.
003900*
004000 environment      division.
004100*========================
004200*
004300 copy  "envdiv.cob".
004400 input-output     section.
004500*-----------------------
004600*
004700 data             division.
004800*========================
004900 working-storage  section.
005000*-----------------------
005100*
005200 01  WS-Alpha-Tables.
005300     03  WS-Alpha-Upper        pic x(26)
005400             value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005500     03  WS-Alpha-Upper-Tbl redefines WS-Alpha-Upper.
005600         05  WS-Au-Char            pic x  occurs 26
005700                                    indexed by WS-Au-Idx.
005800     03  WS-Alpha-Lower        pic x(26)
005900             value "abcdefghijklmnopqrstuvwxyz".
006000     03  WS-Alpha-Lower-Tbl redefines WS-Alpha-Lower.
006100         05  WS-Al-Char            pic x  occurs 26
006200                                    indexed by WS-Al-Idx.
006300*
006400 01  WS-Pwd-Work.
006500     03  WS-Pwd-Chars          pic x(30).
006600     03  WS-Pwd-Table redefines WS-Pwd-Chars.
006700         05  WS-Pwd-Char           pic x  occurs 30
006800                                    indexed by WS-Pwd-Idx.
006900*
007000 01  WS-Switches.
007100     03  WS-Has-Alpha-Sw       pic x       value "N".
007200         88  WS-Has-Alpha                  value "Y".
007300     03  WS-Has-Digit-Sw       pic x       value "N".
007400         88  WS-Has-Digit                  value "Y".
007500*
007600 01  WS-Work-Counters.
007700     03  WS-Scan-Sub           pic 9(2)    comp.
007800*
007900 linkage          section.
008000*-----------------------
008100*
008200 copy  "wsexpwd.cob".
008300*
008400 procedure        division using  EX-Password-Parms.
008500*=========================================
008600*
008700 AA000-Main.
008800     move     Pwd-Text               to WS-Pwd-Chars.
008900     perform  BB010-Find-Length       thru BB010-Exit.
009000     set      Pwd-Is-Valid            to true.
009100     if       Pwd-Len < 8
009200              set  Pwd-Is-Invalid     to true
009300              go to AA000-Exit
009400     end-if.
009500     perform  BB020-Scan-Classes      thru BB020-Exit.
009600     if       not WS-Has-Digit or not WS-Has-Alpha
009700              set  Pwd-Is-Invalid     to true
009800     end-if.
009900 AA000-Exit.
010000     goback.
010100*
010200*****************************************************************
010300*  BB010 - Pwd-Len = position of the last non-space byte.      *
010400*****************************************************************
010500 BB010-Find-Length.
010600     move     30                     to WS-Scan-Sub.
010700 BB010-Back-Loop.                                                 EXP001  
010800     if       WS-Scan-Sub = 0
010900              move  0                to Pwd-Len
011000              go to BB010-Exit
011100     end-if.
011200     if       WS-Pwd-Char (WS-Scan-Sub) not = space
011300              move  WS-Scan-Sub       to Pwd-Len
011400              go to BB010-Exit
011500     end-if.
011600     subtract 1                      from WS-Scan-Sub.
011700     go       to BB010-Back-Loop.
011800 BB010-Exit.
011900     exit.
012000*
012100*****************************************************************
012200*  BB020 - set WS-Has-Alpha / WS-Has-Digit for the password.   *
012300*****************************************************************
012400 BB020-Scan-Classes.
012500     move     "N"                    to WS-Has-Alpha-Sw
012600                                         WS-Has-Digit-Sw.
012700     move     1                      to WS-Scan-Sub.
012800 BB020-Char-Loop.
012900     if       WS-Scan-Sub > Pwd-Len
013000              go to BB020-Exit
013100     end-if.
013200     if       WS-Pwd-Char (WS-Scan-Sub) is numeric
013300              set  WS-Has-Digit       to true
013400              go to BB020-Next-Char
013500     end-if.
013600     set      WS-Au-Idx               to 1.
013700     search   WS-Au-Char  at end  go to BB020-Test-Lower
013800              when WS-Au-Char (WS-Au-Idx) =
013900                   WS-Pwd-Char (WS-Scan-Sub)
014000              set  WS-Has-Alpha       to true
014100              go to BB020-Next-Char.
014200 BB020-Test-Lower.
014300     set      WS-Al-Idx               to 1.
014400     search   WS-Al-Char  at end  go to BB020-Next-Char
014500              when WS-Al-Char (WS-Al-Idx) =
014600                   WS-Pwd-Char (WS-Scan-Sub)
014700              set  WS-Has-Alpha       to true.
014800 BB020-Next-Char.
014900     add      1                       to WS-Scan-Sub.
015000     go       to BB020-Char-Loop.
015100 BB020-Exit.
015200     exit.
