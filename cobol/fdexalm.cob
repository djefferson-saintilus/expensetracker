000100*  FD for the EX Alerts master.
000200* 06/01/26 vbc - Created.
000300 fd  EX-Alert-File.
000400*
000500 copy  "wsexalm.cob".
