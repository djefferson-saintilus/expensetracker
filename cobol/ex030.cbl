000100 identification   division.
000200*========================
000300 program-id.          EX030.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        14/12/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            Biweekly Summary Report for the Personal
001300*                     Expense Ledger suite.  One report per
001400*                     registered user, for the biweekly period
001500*                     containing today: category totals with
001600*                     percent of period grand total, the quick
001700*                     overview block (spent / budget /
001800*                     remaining) and any budget alerts fired for
001900*                     that user's period, all in one pass of the
002000*                     Report Writer.
002100*
002200*                     Uses RW (Report Writer for prints) -
002300*                     started from PYRGSTR's shell the way
002400*                     PYRGSTR itself started from VACPRINT.
002500*
002600*****************************************************************
002700*
002800* changes:
002900* 14/12/84 vbc - Written.
003000* 09/09/91 pjw - Percentage column widened, three-figure
003100*                categories were running into the % sign.
003200* 21/08/98 kt  - Y2K review - WS-Today-CCYYMMDD already carries
003300*                a 4-digit year, no change needed.
003400* 15/01/26 vbc - First cut of the EX suite version - category
003500*                and alert lines both done as named DETAIL
003600*                groups fired by explicit GENERATE, rather than
003700*                a real CONTROL on the ledger, because the
003800*                percentage column needs the period grand total
003900*                worked out before anything is printed.
004000*
004100 environment      division.
004200*========================
004300*
004400 copy  "envdiv.cob".
004500 input-output     section.
004600 file-control.
004700*
004800 copy  "selexusr.cob".
004900 copy  "selexpns.cob".
005000 copy  "selexbud.cob".
005100 copy  "selexalm.cob".
005200 copy  "selexrpt.cob".
005300*
005400 data             division.
005500*========================
005600 file             section.
005700*
005800 copy  "fdexusr.cob".
005900 copy  "fdexpns.cob".
006000 copy  "fdexbud.cob".
006100 copy  "fdexalm.cob".
006200*
006300 fd  EX-Report-File
006400     reports are EX-Summary-Report.
006500*
006600 working-storage  section.
006700*-----------------------
006800*
006900 77  Prog-Name             pic x(15) value "EX030 (1.0.00)".
007000*
007100 copy  "wsexsta.cob".
007200*
007300 01  WS-Switches.
007400     03  WS-No-Expense-Sw      pic x       value "N".
007500         88  WS-No-Expense-In-Period       value "Y".
007600*
007700 01  WS-Work-Counters.
007800     03  WS-Sub                pic 9(4)    comp.
007900     03  WS-User-Sub           pic 9(4)    comp.
008000*
008100 01  WS-Today-Fields.
008200     03  WS-Today-CCYYMMDD.
008300         05  WS-Today-CCYY         pic 9(4).
008400         05  WS-Today-MM           pic 99.
008500         05  WS-Today-DD           pic 99.
008600     03  WS-Today-CCYYMMDD-N       redefines WS-Today-CCYYMMDD
008700                                    pic 9(8).
008800     03  WS-Today-Text         pic x(10).
008900*
009000* every registered user - only the id is needed here, the
009100* name/password bytes stay on the master.
009200 01  WS-User-Table.
009300     03  WS-User-Count         pic 9(4)    comp.
009400     03  WS-User-Entry         occurs 1 to 500 times
009500                                depending on WS-User-Count
009600                                indexed by WS-Usr-Idx.
009700         05  WS-Usr-No             pic 9(5).
009800*
009900 copy  "wsexsum.cob".
010000*
010100* this user's budgets, held in full so the quick overview can
010200* add them all up without a second pass of the master.
010300 01  WS-Budget-Table.
010400     03  WS-Budget-Count       pic 9(4)    comp.
010500     03  WS-Budget-Entry       occurs 1 to 500 times
010600                                depending on WS-Budget-Count
010700                                indexed by WS-Bud-Idx.
010800         05  WS-Bud-User-No        pic 9(5).
010900         05  WS-Bud-Category       pic x(15).
011000         05  WS-Bud-Amount         pic s9(7)v99.
011100         05  WS-Bud-Amount-Alt     redefines WS-Bud-Amount
011200                                    pic x(9).
011300*
011400 01  WS-Alert-Table.
011500     03  WS-Alert-Count        pic 9(4)    comp.
011600     03  WS-Alert-Entry        occurs 1 to 500 times
011700                                depending on WS-Alert-Count
011800                                indexed by WS-Alt-Idx.
011900         05  WS-Alt-User-No        pic 9(5).
012000         05  WS-Alt-Category       pic x(15).
012100         05  WS-Alt-Threshold      pic s9(7)v99.
012200*
012300* flat printable fields - the report groups below take their
012400* SOURCE from these, one GENERATE call per value moved in.
012500 01  WS-Print-Fields.
012600     03  WS-Print-User-No      pic 9(5).
012700     03  WS-Print-Period-Range.
012800         05  WS-Print-Period-Start pic x(10).
012900         05  WS-Print-Period-End   pic x(10).
013000     03  WS-Print-Period-Range-Alt redefines WS-Print-Period-Range
013100                                    pic x(20).
013200     03  WS-Print-Category     pic x(15).
013300     03  WS-Print-Total        pic s9(9)v99.
013400     03  WS-Print-Pct          pic 9(3)v9.
013500     03  WS-Print-Grand-Total  pic s9(9)v99.
013600     03  WS-Print-Alert-Line   pic x(90).
013700     03  WS-Print-Spent        pic s9(9)v99.
013800     03  WS-Print-Budget       pic s9(9)v99.
013900     03  WS-Print-Remain       pic s9(9)v99.
014000*
014100 linkage          section.
014200*-----------------------
014300*
014400 copy  "wsexcal.cob".
014500 copy  "wsexalk.cob".
014600*
014700 report           section.
014800*========================
014900*
015000 RD  EX-Summary-Report
015100     control      final
015200     page limit   56 lines
015300     heading      1
015400     first detail 5
015500     last  detail 52.
015600*
015700 01  EX-Rpt-Page-Heading    type page heading.
015800     03  line  1.
015900         05  col   1     pic x(15)   source Prog-Name.
016000         05  col  30     pic x(28)   value
016100             "Biweekly Expense Summary".
016200         05  col  70     pic x(5)    value "Page ".
016300         05  col  75     pic zz9     source Page-Counter.
016400     03  line  2.
016500         05  col   1     pic x(11)   value "User No.  :".
016600         05  col  13     pic 9(5)    source WS-Print-User-No.
016700         05  col  30     pic x(8)    value "Period  ".
016800         05  col  38     pic x(10)   source WS-Print-Period-Start.
016900         05  col  49     pic x(4)    value " to ".
017000         05  col  53     pic x(10)   source WS-Print-Period-End.
017100     03  line  4.
017200         05  col   1     pic x(15)   value "Category".
017300         05  col  25     pic x(12)   value "Total".
017400         05  col  42     pic x(4)    value "Pct".
017500*
017600 01  EX-Overview-Heading    type report heading.
017700     03  line  1.
017800         05  col   1     pic x(35)   value
017900             "Quick Overview For This Period".
018000     03  line + 1.
018100         05  col   1     pic x(9)    value "Spent   :".
018200         05  col  11     pic $$$,$$9.99  source WS-Print-Spent.   EX030001
018300     03  line + 1.
018400         05  col   1     pic x(9)    value "Budget  :".
018500         05  col  11     pic $$$,$$9.99  source WS-Print-Budget.
018600     03  line + 1.
018700         05  col   1     pic x(9)    value "Remaining:".
018800         05  col  11     pic -$$,$$9.99  source WS-Print-Remain.
018900*
019000 01  EX-Category-Detail    type detail.                           EX030002
019100     03  line + 1.
019200         05  col   1     pic x(15)   source WS-Print-Category.
019300         05  col  20     pic $$$,$$9.99  source WS-Print-Total.
019400         05  col  38     pic zz9.9%  source WS-Print-Pct.
019500*
019600 01  EX-No-Expense-Detail  type detail.
019700     03  line + 1.
019800         05  col   1     pic x(45)   value
019900             "No expenses recorded in this period.".
020000*
020100 01  EX-Alert-Detail       type detail.
020200     03  line + 1.
020300         05  col   1     pic x(90)   source WS-Print-Alert-Line.
020400*
020500 01  EX-Grand-Total-Footing  type control footing final.
020600     03  line + 2.
020700         05  col   1     pic x(18)   value "Total expenses: $".
020800         05  col  19     pic zzz,zz9.99  source WS-Print-Grand-Total.
020900*
021000 procedure        division.
021100*=========================
021200*
021300 AA000-Main               section.
021400*****************************************
021500 AA000-Start.
021600     perform  AA010-Load-Users     thru AA010-Exit.
021700     perform  AA030-Load-Budgets   thru AA030-Exit.
021800     perform  AA040-Load-Alerts    thru AA040-Exit.
021900     accept    WS-Today-CCYYMMDD  from date yyyymmdd.
022000     perform   ZZ010-Build-Today-Text thru ZZ010-Exit.
022100     open      output  EX-Report-File.
022200     perform   BB010-Report-One-User thru BB010-Exit
022300               varying WS-User-Sub from 1 by 1
022400               until WS-User-Sub > WS-User-Count.
022500     close     EX-Report-File.
022600 AA000-Exit.
022700     exit      section.
022800*
022900*****************************************************************
023000*  AA010/20/30/40 - the four masters, pulled into memory once.  *
023100*****************************************************************
023200 AA010-Load-Users                section.
023300***********************************************
023400 AA010-Start.
023500     move     zero                   to WS-User-Count.
023600     open     input   EX-Users-File.
023700 AA010-Read-Loop.
023800     read     EX-Users-File next record at end
023900              go to AA010-Loaded
024000     end-read.
024100     add      1                       to WS-User-Count.
024200     set      WS-Usr-Idx              to WS-User-Count.
024300     move     User-No                 to WS-Usr-No (WS-Usr-Idx).
024400     go       to AA010-Read-Loop.
024500 AA010-Loaded.
024600     close    EX-Users-File.
024700 AA010-Exit.
024800     exit.
024900*
025000 AA030-Load-Budgets               section.
025100***********************************************
025200 AA030-Start.
025300     move     zero                   to WS-Budget-Count.
025400     open     input   EX-Budget-File.
025500 AA030-Read-Loop.
025600     read     EX-Budget-File next record at end
025700              go to AA030-Loaded
025800     end-read.
025900     add      1                       to WS-Budget-Count.
026000     set      WS-Bud-Idx              to WS-Budget-Count.
026100     move     Bud-User-No             to WS-Bud-User-No (WS-Bud-Idx).
026200     move     Bud-Category            to WS-Bud-Category (WS-Bud-Idx).
026300     move     Bud-Amount              to WS-Bud-Amount (WS-Bud-Idx).
026400     go       to AA030-Read-Loop.
026500 AA030-Loaded.
026600     close    EX-Budget-File.
026700 AA030-Exit.
026800     exit.
026900*
027000 AA040-Load-Alerts                section.
027100***********************************************
027200 AA040-Start.
027300     move     zero                   to WS-Alert-Count.
027400     open     input   EX-Alert-File.
027500 AA040-Read-Loop.
027600     read     EX-Alert-File next record at end
027700              go to AA040-Loaded
027800     end-read.
027900     add      1                       to WS-Alert-Count.
028000     set      WS-Alt-Idx              to WS-Alert-Count.
028100     move     Alr-User-No             to WS-Alt-User-No (WS-Alt-Idx).
028200     move     Alr-Category            to WS-Alt-Category (WS-Alt-Idx).
028300     move     Alr-Threshold           to WS-Alt-Threshold (WS-Alt-Idx).
028400     go       to AA040-Read-Loop.
028500 AA040-Loaded.
028600     close    EX-Alert-File.
028700 AA040-Exit.
028800     exit.
028900*
029000*****************************************************************
029100*  ZZ010 - today's 9(8) accept turned into ccyy-mm-dd text, no  *
029200*          FUNCTION available to do it in one move.             *
029300*****************************************************************
029400 ZZ010-Build-Today-Text.
029500     move     WS-Today-CCYYMMDD (1:4)  to WS-Today-Text (1:4).
029600     move     "-"                    to WS-Today-Text (5:1).
029700     move     WS-Today-MM            to WS-Today-Text (6:2).
029800     move     "-"                    to WS-Today-Text (8:1).
029900     move     WS-Today-DD            to WS-Today-Text (9:2).
030000 ZZ010-Exit.
030100     exit.
030200*
030300*****************************************************************
030400*  BB010 - one user's whole report, start to finish.            *
030500*****************************************************************
030600 BB010-Report-One-User.
030700     set      WS-Usr-Idx             to WS-User-Sub.
030800     move     WS-Usr-No (WS-Usr-Idx) to WS-Print-User-No.
030900     set      Excalc-Period-For-Date to true.
031000     move     WS-Today-Text          to Excalc-In-Date.
031100     call     "EXCALC"  using  Excalc-Parms.
031200     move     Excalc-Period-Start (1) to WS-Print-Period-Start.
031300     move     Excalc-Period-End (1)   to WS-Print-Period-End.
031400     perform  CC010-Build-Summary    thru CC010-Exit.
031500     perform  DD010-Build-Overview   thru DD010-Exit.
031600     perform  EE010-Build-Alerts     thru EE010-Exit.
031700     initiate EX-Summary-Report.
031800     if       Sum-Entry-Count = zero
031900              move  "Y"               to WS-No-Expense-Sw
032000              generate EX-No-Expense-Detail
032100     else
032200              move  "N"               to WS-No-Expense-Sw
032300              perform  FF010-Print-One-Cat thru FF010-Exit
032400                       varying WS-Sub from 1 by 1
032500                       until WS-Sub > Sum-Entry-Count
032600     end-if.
032700     if       Alk-Alert-Count > zero
032800              perform  FF020-Print-One-Alert thru FF020-Exit
032900                       varying WS-Sub from 1 by 1
033000                       until WS-Sub > Alk-Alert-Count
033100     end-if.
033200     move     Sum-Grand-Total        to WS-Print-Grand-Total.
033300     terminate EX-Summary-Report.
033400 BB010-Exit.
033500     exit.
033600*
033700 FF010-Print-One-Cat.
033800     set      Sum-Idx                to WS-Sub.
033900     move     Sum-Category (Sum-Idx) to WS-Print-Category.
034000     move     Sum-Total (Sum-Idx)    to WS-Print-Total.
034100     move     Sum-Pct (Sum-Idx)      to WS-Print-Pct.
034200     generate EX-Category-Detail.
034300 FF010-Exit.
034400     exit.
034500*
034600 FF020-Print-One-Alert.
034700     move     Alk-Alert-Text (WS-Sub) to WS-Print-Alert-Line.
034800     generate EX-Alert-Detail.
034900 FF020-Exit.
035000     exit.
035100*
035200*****************************************************************
035300*  CC010 - scan the ledger for this user's spend, category by  *
035400*          category, within the period just derived; also      *
035500*          works out the percentage now the grand total is     *
035600*          known, per Business Rule "Summary / percentage".    *
035700*****************************************************************
035800 CC010-Build-Summary.
035900     move     zero                   to Sum-Entry-Count Sum-Grand-Total.
036000     open     input   EX-Expense-File.
036100 CC010-Read-Loop.
036200     read     EX-Expense-File next record at end
036300              go to CC010-Read-Done
036400     end-read.
036500     if       Exp-User-No = WS-Print-User-No and
036600              Exp-Date not < WS-Print-Period-Start and
036700              Exp-Date not > WS-Print-Period-End
036800              perform  CC015-Add-To-Summary thru CC015-Exit
036900              add      Exp-Amount     to Sum-Grand-Total
037000     end-if.
037100     go       to CC010-Read-Loop.
037200 CC010-Read-Done.
037300     close    EX-Expense-File.
037400     perform  CC020-Compute-Pcts     thru CC020-Exit
037500              varying WS-Sub from 1 by 1
037600              until WS-Sub > Sum-Entry-Count.
037700 CC010-Exit.
037800     exit.
037900*
038000 CC015-Add-To-Summary.
038100     move     1                      to WS-Sub.
038200 CC015-Find-Loop.
038300     if       WS-Sub > Sum-Entry-Count
038400              add  1                  to Sum-Entry-Count
038500              set  Sum-Idx            to Sum-Entry-Count
038600              move Exp-Category       to Sum-Category (Sum-Idx)
038700              move Exp-Amount         to Sum-Total (Sum-Idx)
038800              go to CC015-Exit
038900     end-if.
039000     set      Sum-Idx                to WS-Sub.
039100     if       Sum-Category (Sum-Idx) = Exp-Category
039200              add  Exp-Amount         to Sum-Total (Sum-Idx)
039300              go to CC015-Exit
039400     end-if.
039500     add      1                      to WS-Sub.
039600     go       to CC015-Find-Loop.
039700 CC015-Exit.
039800     exit.
039900*
040000 CC020-Compute-Pcts.
040100     set      Sum-Idx                to WS-Sub.
040200     if       Sum-Grand-Total = zero
040300              move zero               to Sum-Pct (Sum-Idx)
040400     else
040500              compute Sum-Pct (Sum-Idx) rounded =
040600                      Sum-Total (Sum-Idx) / Sum-Grand-Total * 100
040700     end-if.
040800 CC020-Exit.
040900     exit.
041000*
041100*****************************************************************
041200*  DD010 - quick overview: spent already known (Sum-Grand-      *
041300*          Total), budget is this user's rows added up.         *
041400*****************************************************************
041500 DD010-Build-Overview.
041600     move     Sum-Grand-Total        to WS-Print-Spent.
041700     move     zero                   to WS-Print-Budget.
041800     move     1                      to WS-Sub.
041900 DD010-Add-Loop.
042000     if       WS-Sub > WS-Budget-Count
042100              go to DD010-Add-Done
042200     end-if.
042300     set      WS-Bud-Idx             to WS-Sub.
042400     if       WS-Bud-User-No (WS-Bud-Idx) = WS-Print-User-No
042500              add  WS-Bud-Amount (WS-Bud-Idx) to WS-Print-Budget
042600     end-if.
042700     add      1                      to WS-Sub.
042800     go       to DD010-Add-Loop.
042900 DD010-Add-Done.
043000     subtract WS-Print-Spent from WS-Print-Budget
043100              giving WS-Print-Remain.
043200 DD010-Exit.
043300     exit.
043400*
043500*****************************************************************
043600*  EE010 - hand this user's already-built spend table and this *
043700*          user's thresholds down to EXALRT.                    *
043800*****************************************************************
043900 EE010-Build-Alerts.
044000     move     Sum-Entry-Count        to Alk-Spend-Count.
044100     move     1                      to WS-Sub.
044200 EE010-Copy-Loop.
044300     if       WS-Sub > Sum-Entry-Count
044400              go to EE010-Copy-Done
044500     end-if.
044600     set      Sum-Idx                to WS-Sub.
044700     set      Alk-Spend-Idx          to WS-Sub.
044800     move     Sum-Category (Sum-Idx) to Alk-Spend-Category (Alk-Spend-Idx)
044810     move     Sum-Total (Sum-Idx)    to Alk-Spend-Total (Alk-Spend-Idx).
045000     add      1                      to WS-Sub.
045100     go       to EE010-Copy-Loop.
045200 EE010-Copy-Done.
045300     move     zero                   to Alk-Threshold-Count.
045400     move     1                      to WS-Sub.
045500 EE010-Thresh-Loop.
045600     if       WS-Sub > WS-Alert-Count
045700              go to EE010-Thresh-Done
045800     end-if.
045900     set      WS-Alt-Idx             to WS-Sub.
046000     if       WS-Alt-User-No (WS-Alt-Idx) = WS-Print-User-No
046100              add  1                  to Alk-Threshold-Count
046200              set  Alk-Thresh-Idx     to Alk-Threshold-Count
046300              move WS-Alt-Category (WS-Alt-Idx)
046400                                to Alk-Thresh-Category (Alk-Thresh-Idx)
046500              move WS-Alt-Threshold (WS-Alt-Idx)
046600                                to Alk-Thresh-Amount (Alk-Thresh-Idx)
046700     end-if.
046800     add      1                      to WS-Sub.
046900     go       to EE010-Thresh-Loop.
047000 EE010-Thresh-Done.
047100     move     WS-Print-User-No       to Alk-User-No.
047200     move     WS-Print-Period-Start  to Alk-Period-Start.
047300     move     WS-Print-Period-End    to Alk-Period-End.
047400     call     "EXALRT"  using  EX-Alert-Linkage.
047500 EE010-Exit.
047600     exit.
