000100*  FD for the EX Expense ledger.
000200* 05/01/26 vbc - Created.
000300 fd  EX-Expense-File.
000400*
000500 copy  "wsexpns.cob".
