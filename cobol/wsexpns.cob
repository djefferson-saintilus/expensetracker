000100***********************************************
000200*                                             *
000300*  Record Definition For EX Expense File      *
000400*     Uses Exp-No as key                      *
000500***********************************************
000600*  File size 76 bytes.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 06/12/25 vbc - Created.
001100* 14/12/25 vbc - Exp-Category widened to x(15) to match the
001200*                budget & alert category fields - was x(12).
001300* 03/01/26 vbc - Exp-Date kept as x(10), ccyy-mm-dd text, so it
001400*                sorts and compares the same way the GUI source
001500*                does it - no Test-Date-YYYYMMDD needed here.
001600* 22/01/26 vbc - Added Exp-Recurring after seeing the biweekly
001700*                repeat flag was being dropped on CSV export.
001800 01  EX-Expense-Record.
001900     03  Exp-No                pic 9(6).
002000     03  Exp-User-No           pic 9(5).
002100     03  Exp-Category          pic x(15).
002200     03  Exp-Amount            pic s9(7)v99.
002300     03  Exp-Desc              pic x(30).
002400     03  Exp-Date              pic x(10).
002500     03  filler  redefines  Exp-Date.
002600         05  Exp-Date-CCYY     pic 9(4).
002700         05  filler            pic x.
002800         05  Exp-Date-MM       pic 99.
002900         05  filler            pic x.
003000         05  Exp-Date-DD       pic 99.
003100     03  Exp-Recurring         pic 9.
003200         88  Exp-Is-Recurring  value 1.
003300         88  Exp-Is-One-Off    value 0.
003400     03  filler                pic x(9).
