000100*  SELECT clause for the EX Ledger Listing print file.
000200* 18/01/26 vbc - Created.
000300     select  EX-List-Report-File  assign   "EXLISTRP"
000400             organization  line sequential
000500             file status   is EX-Lrp-Status.
