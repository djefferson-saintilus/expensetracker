000100*  SELECT clause for the EX Control file (one record, RRN 1).
000200* 05/01/26 vbc - Created.
000300     select  EX-Control-File  assign       "EXCTLREC"
000400             organization  relative
000500             access mode   is random
000600             relative key  is EX-Ctl-RRN
000700             file status   is EX-Ctl-Status.
