000100*  FD for the EX Users master.
000200* 05/01/26 vbc - Created.
000300 fd  EX-Users-File.
000400*
000500 copy  "wsexusr.cob".
