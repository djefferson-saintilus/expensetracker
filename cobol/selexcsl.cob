000100*  SELECT clause for the EX CSV export selection request file.
000200*  Same shape as EX040's listing request (wsexsel.cob) - the
000300*  category byte is simply ignored here, CSV export has no
000400*  category filter per spec.
000500* 22/01/26 vbc - Created.
000600     select  EX-Csv-Sel-File  assign       "EXCSVSEL"
000700             organization  line sequential
000800             file status   is EX-Csv-Sel-Status.
