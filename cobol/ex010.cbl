000100 identification   division.
000200*========================
000300 program-id.          EX010.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        08/12/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            Expense posting run for the Personal
001300*                     Expense Ledger (EX) suite.  Reads the
001400*                     candidate expense transactions, validates
001500*                     each one, assigns the next expense number
001600*                     from the EX control record and appends it
001700*                     to the expense ledger.  After every
001800*                     successful post, EXALRT is called to see
001900*                     if the posting user has gone over any
002000*                     budget alert threshold for that expense's
002100*                     own biweekly period.
002200*
002300*                     Rejected transactions are listed on
002400*                     SYSOUT with the reason - there is no
002500*                     separate reject file for this run.
002600*
002700*****************************************************************
002800*
002900* changes:
003000* 08/12/84 vbc - Written, adapted from PY000's start-of-day
003100*                shell - screen paragraphs stripped out, file
003200*                handling put in their place.
003300* 05/07/89 pjw - Ledger loaded into WS-Expense-Table up front
003400*                so the post-and-alert step does not have to
003500*                keep the ledger open for both read and write.
003600* 21/08/98 kt  - Y2K review: Trn-Date/Exp-Date already carry a
003700*                4-digit year, no change needed, logged for the
003800*                audit file.
003900* 09/01/26 vbc - Alert check now builds the period spend table
004000*                itself from WS-Expense-Table instead of calling
004100*                back into EX030 - one less inter-program
004200*                dependency.
004300*
004400 environment      division.
004500*========================
004600*
004700 copy  "envdiv.cob".
004800 input-output     section.
004900 file-control.
005000*
005100 copy  "selextrn.cob".
005200 copy  "selexpns.cob".
005300 copy  "selexalm.cob".
005400 copy  "selexctl.cob".
005500*
005600 data             division.
005700*========================
005800 file             section.
005900*
006000 copy  "fdextrn.cob".
006100 copy  "fdexpns.cob".
006200 copy  "fdexalm.cob".
006300 copy  "fdexctl.cob".
006400*
006500 working-storage  section.
006600*-----------------------
006700*
006800 77  Prog-Name             pic x(15) value "EX010 (1.0.00)".
006900*
007000 copy  "wsexsta.cob".
007100*
007200 01  WS-Switches.
007300     03  WS-Trn-Eof-Sw         pic x       value "N".
007400         88  WS-Trn-Eof                    value "Y".
007500     03  WS-Ledger-Eof-Sw      pic x       value "N".
007600         88  WS-Ledger-Eof                 value "Y".
007700     03  WS-Alert-Eof-Sw       pic x       value "N".
007800         88  WS-Alert-Eof                  value "Y".
007900     03  WS-Reject-Sw          pic x       value "N".
008000         88  WS-Trn-Rejected                value "Y".
008100*
008200 01  WS-Work-Counters.
008300     03  WS-Sub                pic 9(4)    comp.
008400     03  WS-Sub2               pic 9(4)    comp.
008500     03  WS-Post-Count         pic 9(5)    comp.
008600     03  WS-Reject-Count       pic 9(5)    comp.
008700*
008800* Category text worked on in place - upper-cased first byte,
008900* lower-cased rest, REDEFINES the category so the case work is
009000* done byte by byte rather than field by field.
009100 01  WS-Category-Work         pic x(15).
009200 01  WS-Category-Bytes redefines WS-Category-Work.
009300     03  WS-Cat-Byte           pic x  occurs 15
009400                                indexed by WS-Cat-Idx.
009500*
009600* Alphabet tables used to flip a byte's case by table lookup -
009700* this shop has no FUNCTION UPPER-CASE/LOWER-CASE, so a byte's
009800* new case is whatever sits at the same position in the other
009900* table.
010000 01  WS-Case-Tables.
010100     03  WS-Upper-Alpha        pic x(26)
010200                               value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010300     03  WS-Upper-Tbl redefines WS-Upper-Alpha.
010400         05  WS-Upper-Byte         pic x  occurs 26
010500                                    indexed by WS-Up-Idx.
010600     03  WS-Lower-Alpha        pic x(26)
010700                               value "abcdefghijklmnopqrstuvwxyz".
010800     03  WS-Lower-Tbl redefines WS-Lower-Alpha.
010900         05  WS-Lower-Byte         pic x  occurs 26
011000                                    indexed by WS-Lo-Idx.
011100*
011200* Whole ledger held in memory for the life of the run so the
011300* alert check can total a category without re-reading the
011400* file it is itself appending to.
011500 01  WS-Expense-Table.
011600     03  WS-Expense-Count      pic 9(4)    comp.
011700     03  WS-Expense-Entry      occurs 1 to 2000 times
011800                                depending on WS-Expense-Count
011900                                indexed by WS-Exp-Idx.
012000         05  WS-Exp-User-No        pic 9(5).
012100         05  WS-Exp-Category       pic x(15).
012200         05  WS-Exp-Amount         pic s9(7)v99.
012300         05  WS-Exp-Date           pic x(10).
012400*
012500 01  WS-Alert-Table.
012600     03  WS-Alert-Count        pic 9(3)    comp.
012700     03  WS-Alert-Entry        occurs 1 to 500 times
012800                                depending on WS-Alert-Count
012900                                indexed by WS-Alt-Idx.
013000         05  WS-Alt-User-No        pic 9(5).
013100         05  WS-Alt-Category       pic x(15).
013200         05  WS-Alt-Threshold      pic s9(7)v99.
013300*
013400 01  WS-Period-Fields.
013500     03  WS-Period-Start       pic x(10).
013600     03  WS-Period-End         pic x(10).
013700*
013800 linkage          section.
013900*-----------------------
014000*
014100 copy  "wsexcal.cob".
014200 copy  "wsexalk.cob".
014300*
014400 procedure        division.
014500*=========================
014600*
014700 AA000-Main               section.
014800*****************************************
014900 AA000-Start.
015000     perform  AA010-Load-Ledger    thru AA010-Exit.
015100     perform  AA020-Load-Alerts    thru AA020-Exit.
015200     open     input   EX-Exp-Trans-File.
015300     open     i-o     EX-Control-File.
015400     move     1                      to EX-Ctl-RRN.
015500     read     EX-Control-File
015600         invalid key
015700             display "EX010 - control record missing, RRN 1"
015800     end-read.
015900     open     extend  EX-Expense-File.
016000     move     zero                   to WS-Post-Count
016100                                         WS-Reject-Count.
016200     perform  BB010-Post-One-Trans thru BB010-Exit
016300              until WS-Trn-Eof.
016400     rewrite  EX-Control-Record
016500         invalid key
016600             display "EX010 - control record rewrite failed"
016700     end-rewrite.
016800     close    EX-Exp-Trans-File
016900              EX-Expense-File
017000              EX-Control-File.
017100     display  "EX010 posted "         WS-Post-Count
017200              " expenses, rejected "   WS-Reject-Count.
017300 AA000-Exit.
017400     exit     section.
017500*
017600*****************************************************************
017700*  AA010 - load the whole ledger into WS-Expense-Table.        *
017800*****************************************************************
017900 AA010-Load-Ledger              section.
018000***********************************************
018100 AA010-Start.
018200     move     zero                   to WS-Expense-Count.
018300     open     input   EX-Expense-File.
018400 AA010-Read-Loop.
018500     read     EX-Expense-File next record at end
018600              set  WS-Ledger-Eof      to true
018700              go to AA010-Loaded
018800     end-read.
018900     add      1                       to WS-Expense-Count.
019000     set      WS-Exp-Idx              to WS-Expense-Count.
019100     move     Exp-User-No             to WS-Exp-User-No (WS-Exp-Idx).
019200     move     Exp-Category            to WS-Exp-Category (WS-Exp-Idx).
019300     move     Exp-Amount              to WS-Exp-Amount (WS-Exp-Idx).
019400     move     Exp-Date                to WS-Exp-Date (WS-Exp-Idx).
019500     go       to AA010-Read-Loop.
019600 AA010-Loaded.
019700     close    EX-Expense-File.
019800 AA010-Exit.
019900     exit     section.
020000*
020100*****************************************************************
020200*  AA020 - load the alerts master into WS-Alert-Table.          *
020300*****************************************************************
020400 AA020-Load-Alerts              section.
020500***********************************************
020600 AA020-Start.
020700     move     zero                   to WS-Alert-Count.
020800     open     input   EX-Alert-File.
020900 AA020-Read-Loop.
021000     read     EX-Alert-File next record at end
021100              set  WS-Alert-Eof       to true
021200              go to AA020-Loaded
021300     end-read.
021400     add      1                       to WS-Alert-Count.
021500     set      WS-Alt-Idx              to WS-Alert-Count.
021600     move     Alr-User-No             to WS-Alt-User-No (WS-Alt-Idx).
021700     move     Alr-Category            to WS-Alt-Category (WS-Alt-Idx).
021800     move     Alr-Threshold           to WS-Alt-Threshold (WS-Alt-Idx).
021900     go       to AA020-Read-Loop.
022000 AA020-Loaded.
022100     close    EX-Alert-File.
022200 AA020-Exit.
022300     exit     section.
022400*
022500*****************************************************************
022600*  BB010 - validate one transaction and post it if good.       *
022700*****************************************************************
022800 BB010-Post-One-Trans.
022900     read     EX-Exp-Trans-File next record at end
023000              set  WS-Trn-Eof         to true
023100              go to BB010-Exit
023200     end-read.
023300     move     "N"                    to WS-Reject-Sw.
023400     perform  CC010-Validate-Trans   thru CC010-Exit.
023500     if       WS-Trn-Rejected
023600              add  1                  to WS-Reject-Count
023700              display "EX010 reject user " Trn-User-No
023800                      " category "         Trn-Category
023900                      " - failed validation"
024000              go to BB010-Exit
024100     end-if.
024200     perform  DD010-Write-Expense    thru DD010-Exit.
024300     perform  EE010-Alert-Check      thru EE010-Exit.
024400     add      1                      to WS-Post-Count.
024500 BB010-Exit.
024600     exit.
024700*
024800*****************************************************************
024900*  CC010 - category / amount / date / recurring validation.    *
025000*****************************************************************
025100 CC010-Validate-Trans.
025200     if       Trn-Category = spaces
025300              move  "Y"              to WS-Reject-Sw
025400              go to CC010-Exit
025500     end-if.
025600     if       Trn-Amount not numeric or Trn-Amount not > zero
025700              move  "Y"              to WS-Reject-Sw
025800              go to CC010-Exit
025900     end-if.
026000     set      Excalc-Period-For-Date to true.
026100     move     Trn-Date               to Excalc-In-Date.
026200     call     "EXCALC"  using  Excalc-Parms.
026300     if       Excalc-Date-Is-Invalid
026400              move  "Y"              to WS-Reject-Sw
026500              go to CC010-Exit
026600     end-if.
026700     perform  FF010-Normalise-Category thru FF010-Exit.
026800 CC010-Exit.
026900     exit.
027000*
027100*****************************************************************
027200*  DD010 - assign the next expense number and write the       *
027300*          ledger record; also add it to WS-Expense-Table so   *
027400*          this run's own posts count toward its own alerts.   *
027500*****************************************************************
027600 DD010-Write-Expense.
027700     add      1                      to Ctl-Last-Exp-No.
027800     move     Ctl-Last-Exp-No        to Exp-No.
027900     move     Trn-User-No            to Exp-User-No.
028000     move     WS-Category-Work       to Exp-Category.
028100     move     Trn-Amount             to Exp-Amount.
028200     move     Trn-Desc               to Exp-Desc.
028300     move     Trn-Date               to Exp-Date.
028400     if       Trn-Recurring-Reply = "Yes" or "YES" or "yes"
028500              set  Exp-Is-Recurring  to true
028600     else
028700              set  Exp-Is-One-Off    to true
028800     end-if.
028900     write    EX-Expense-Record.
029000     add      1                      to WS-Expense-Count.
029100     set      WS-Exp-Idx             to WS-Expense-Count.
029200     move     Exp-User-No            to WS-Exp-User-No (WS-Exp-Idx).
029300     move     Exp-Category           to WS-Exp-Category (WS-Exp-Idx).
029400     move     Exp-Amount             to WS-Exp-Amount (WS-Exp-Idx).
029500     move     Exp-Date               to WS-Exp-Date (WS-Exp-Idx).
029600 DD010-Exit.
029700     exit.
029800*
029900*****************************************************************
030000*  EE010 - work out the posted expense's own period, total the *
030100*          user's spend by category in it, then call EXALRT.   *
030200*****************************************************************
030300 EE010-Alert-Check.
030400     set      Excalc-Period-For-Date to true.
030500     move     Trn-Date               to Excalc-In-Date.
030600     call     "EXCALC"  using  Excalc-Parms.
030700     move     Excalc-Period-Start (1) to WS-Period-Start.
030800     move     Excalc-Period-End (1)   to WS-Period-End.
030900     perform  GG010-Build-Spend-Table thru GG010-Exit.
031000     perform  GG020-Build-Thresh-Table thru GG020-Exit.
031100     move     Trn-User-No            to Alk-User-No.
031200     move     WS-Period-Start        to Alk-Period-Start.
031300     move     WS-Period-End          to Alk-Period-End.
031400     call     "EXALRT"  using  EX-Alert-Linkage.
031500     if       Alk-Alert-Count > zero
031600              perform  EE020-Show-Alert thru EE020-Exit
031700                       varying WS-Sub from 1 by 1
031800                       until WS-Sub > Alk-Alert-Count
031900     end-if.
032000 EE010-Exit.
032100     exit.
032200*
032300 EE020-Show-Alert.
032400     display  Alk-Alert-Text (WS-Sub).
032500 EE020-Exit.
032600     exit.
032700*
032800*****************************************************************
032900*  GG010 - one entry per category the user has spent in, for  *
033000*          the period just derived.                            *
033100*****************************************************************
033200 GG010-Build-Spend-Table.
033300     move     zero                   to Alk-Spend-Count.
033400     move     1                      to WS-Sub.
033500 GG010-Scan-Loop.
033600     if       WS-Sub > WS-Expense-Count
033700              go to GG010-Exit
033800     end-if.
033900     set      WS-Exp-Idx             to WS-Sub.
034000     if       WS-Exp-User-No (WS-Exp-Idx) = Trn-User-No and
034100              WS-Exp-Date (WS-Exp-Idx) not < WS-Period-Start and
034200              WS-Exp-Date (WS-Exp-Idx) not > WS-Period-End
034300              perform  GG015-Add-To-Spend thru GG015-Exit
034400     end-if.
034500     add      1                      to WS-Sub.
034600     go       to GG010-Scan-Loop.
034700 GG010-Exit.
034800     exit.
034900*
035000 GG015-Add-To-Spend.                                              EX010001
035100     move     1                      to WS-Sub2.
035200 GG015-Find-Loop.
035300     if       WS-Sub2 > Alk-Spend-Count
035400              add  1                  to Alk-Spend-Count
035500              set  Alk-Spend-Idx      to Alk-Spend-Count
035600              move WS-Exp-Category (WS-Exp-Idx)
035700                                to Alk-Spend-Category (Alk-Spend-Idx)
035800              move WS-Exp-Amount (WS-Exp-Idx)
035900                                      to Alk-Spend-Total (Alk-Spend-Idx)
036000              go to GG015-Exit
036100     end-if.
036200     set      Alk-Spend-Idx          to WS-Sub2.
036300     if       Alk-Spend-Category (Alk-Spend-Idx) =
036400              WS-Exp-Category (WS-Exp-Idx)
036500              add  WS-Exp-Amount (WS-Exp-Idx)
036600                                      to Alk-Spend-Total (Alk-Spend-Idx)
036700              go to GG015-Exit
036800     end-if.
036900     add      1                      to WS-Sub2.
037000     go       to GG015-Find-Loop.
037100 GG015-Exit.
037200     exit.
037300*
037400*****************************************************************
037500*  GG020 - this user's alert thresholds, copied out of         *
037600*          WS-Alert-Table into the linkage.                    *
037700*****************************************************************
037800 GG020-Build-Thresh-Table.                                        EX010001
037900     move     zero                   to Alk-Threshold-Count.
038000     move     1                      to WS-Sub.
038100 GG020-Scan-Loop.
038200     if       WS-Sub > WS-Alert-Count
038300              go to GG020-Exit
038400     end-if.
038500     set      WS-Alt-Idx             to WS-Sub.
038600     if       WS-Alt-User-No (WS-Alt-Idx) = Trn-User-No
038700              add  1                  to Alk-Threshold-Count
038800              set  Alk-Thresh-Idx     to Alk-Threshold-Count
038900              move WS-Alt-Category (WS-Alt-Idx)
039000                                to Alk-Thresh-Category (Alk-Thresh-Idx)
039100              move WS-Alt-Threshold (WS-Alt-Idx)
039200                                to Alk-Thresh-Amount (Alk-Thresh-Idx)
039300     end-if.
039400     add      1                      to WS-Sub.
039500     go       to GG020-Scan-Loop.
039600 GG020-Exit.
039700     exit.
039800*
039900*****************************************************************
040000*  FF010 - "food" becomes "Food" - first byte upper, rest      *
040100*          lower, done byte by byte, no FUNCTION UPPER/LOWER.  *
040200*****************************************************************
040300 FF010-Normalise-Category.
040400     move     Trn-Category           to WS-Category-Work.
040500     perform  FF020-Lower-One-Byte thru FF020-Exit
040600              varying WS-Cat-Idx from 1 by 1 until WS-Cat-Idx > 15.
040700     set      WS-Cat-Idx             to 1.
040800     perform  FF030-Upper-One-Byte thru FF030-Exit.
040900 FF010-Exit.
041000     exit.
041100*
041200* every byte turned to lower case by a table lookup - the byte
041300* found at N in WS-Upper-Byte is replaced by the byte at N in
041400* WS-Lower-Byte; a byte not in the table (blank, digit) is left
041500* exactly as it stood.
041600 FF020-Lower-One-Byte.
041700     set      WS-Up-Idx              to 1.
041800     search   WS-Upper-Byte
041900         at end
042000             next sentence
042100         when     WS-Upper-Byte (WS-Up-Idx) = WS-Cat-Byte (WS-Cat-Idx)
042200             set      WS-Lo-Idx          to WS-Up-Idx
042300             move     WS-Lower-Byte (WS-Lo-Idx)
042400                                        to WS-Cat-Byte (WS-Cat-Idx).
042500 FF020-Exit.
042600     exit.
042700*
042800* first byte only, put back to upper case the same way in
042900* reverse.
043000 FF030-Upper-One-Byte.
043100     set      WS-Lo-Idx              to 1.
043200     search   WS-Lower-Byte
043300         at end
043400             next sentence
043500         when     WS-Lower-Byte (WS-Lo-Idx) = WS-Cat-Byte (WS-Cat-Idx)
043600             set      WS-Up-Idx          to WS-Lo-Idx
043700             move     WS-Upper-Byte (WS-Up-Idx)
043800                                        to WS-Cat-Byte (WS-Cat-Idx).
043900 FF030-Exit.
044000     exit.
