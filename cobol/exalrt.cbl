000100 identification   division.
000200*========================
000300 program-id.          EXALRT.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        01/11/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            Budget-alert threshold check for the
001300*                     Personal Expense Ledger (EX) suite.
001400*                     Caller hands in one user's period spend
001500*                     by category and that user's alert
001600*                     thresholds; for every category whose
001700*                     spend has reached its threshold this
001800*                     builds an alert line.  Called from EX010
001900*                     right after a post and from EX030 while
002000*                     building the summary report, so the
002100*                     wording only lives in one place.
002200*
002300*****************************************************************
002400*
002500* changes:
002600* 01/11/84 vbc - Written, table search lifted from MAPS09's
002700*                Mod-11 check-digit routine.
002800* 19/07/90 pjw - Alert wording changed to match the printed
002900*                report exactly - user services kept getting
003000*                queries about the two versions not matching.
003100* 21/08/98 kt  - Y2K review: no date fields in this program,
003200*                nothing to change, logged for the audit file.
003300* 04/01/26 vbc - Spend/threshold tables added to the linkage so
003400*                this stopped assuming it could read the ledger
003500*                itself.
003600*
003700 environment      division.
003800*========================
003900*
004000 copy  "envdiv.cob".
004100 input-output     section.
004200*-----------------------
004300*
004400 data             division.
004500*========================
004600 working-storage  section.
004700*-----------------------
004800*
004900 01  WS-Work-Counters.
005000     03  WS-Sub                pic 9(3)    comp.
005100*
005200* Edited copies of the amounts for the alert wording, moved
005300* from the comp-3 working fields so STRING never has to fight
005400* a sign or decimal point placement by hand.  The Alt views
005410* let BB010 look at the raw packed bytes before trusting the
005420* value - a caller passing an unmoved (low-values) linkage
005430* field is caught here rather than printing a wild total.
005500 01  WS-Amount-Edit-Area.
005600     03  WS-Spend-Amt          pic s9(9)v99  comp-3.
005610     03  WS-Spend-Amt-Alt      redefines WS-Spend-Amt
005620                                pic x(6).
005700     03  WS-Spend-Edit         pic $$$,$$$,$$9.99.
005800     03  WS-Thresh-Amt         pic s9(7)v99  comp-3.
005810     03  WS-Thresh-Amt-Alt     redefines WS-Thresh-Amt
005820                                pic x(5).
005900     03  WS-Thresh-Edit        pic $$$,$$9.99.
005910*
005920* category text worked on in place before it goes into the
005930* alert line - trimmed back-to-front the same way EX010 works
005940* a category byte by byte, rather than trusting a STRING
005950* delimited-by-two-spaces to always find the pad.
005960 01  WS-Category-Work         pic x(15).
005970 01  WS-Category-Bytes redefines WS-Category-Work.
005980     03  WS-Cat-Byte           pic x  occurs 15
005990                                indexed by WS-Cat-Idx.
005995 01  WS-Cat-Scan-Sub           pic 9(2)    comp.
006000*
006100 linkage          section.
006200*-----------------------
006300*
006400 copy  "wsexalk.cob".
006500*
006600 procedure        division using  EX-Alert-Linkage.
006700*=========================================
006800*
006900 AA000-Main.
007000     move     zero                   to Alk-Alert-Count.
007100     if       Alk-Threshold-Count = zero
007200              go to AA000-Exit
007300     end-if.
007400     perform  BB010-Check-Category thru BB010-Exit
007500              varying WS-Sub from 1 by 1
007600              until WS-Sub > Alk-Threshold-Count.
007700 AA000-Exit.
007800     goback.
007900*
008000*****************************************************************
008100*  BB010 - does this category's spend meet its threshold.      *
008200*****************************************************************
008300 BB010-Check-Category.
008400     move     zero                   to WS-Spend-Amt.
008500     set      Alk-Spend-Idx          to 1.
008600     search   Alk-Spend-Entry  at end  go to BB010-Compare
008700              when Alk-Spend-Category (Alk-Spend-Idx) =
008800                   Alk-Thresh-Category (WS-Sub)
008900              move Alk-Spend-Total (Alk-Spend-Idx)
009000                                      to WS-Spend-Amt.
009100 BB010-Compare.
009200     move     Alk-Thresh-Amount (WS-Sub) to WS-Thresh-Amt.
009300     move     WS-Spend-Amt           to WS-Spend-Edit.
009400     move     WS-Thresh-Amt          to WS-Thresh-Edit.
009500     if       WS-Spend-Amt not < WS-Thresh-Amt
009600              perform  CC010-Build-Alert-Line thru CC010-Exit
009700     end-if.
009800 BB010-Exit.
009900     exit.
010000*
010100*****************************************************************
010200*  CC010 - format one alert line and add it to Alk-Alert-Lines.*
010300*****************************************************************
010400 CC010-Build-Alert-Line.
010500     if       Alk-Alert-Count = 20
010600              go to CC010-Exit
010700     end-if.
010800     add      1                       to Alk-Alert-Count.
010900     set      Alk-Line-Idx            to Alk-Alert-Count.
010910     move     Alk-Thresh-Category (WS-Sub)    to WS-Category-Work.
010920     move     16                              to WS-Cat-Scan-Sub.
010930 CC010-Trim-Loop.
010940     subtract 1                      from WS-Cat-Scan-Sub.
010950     if       WS-Cat-Scan-Sub = zero
010960              go to CC010-Trim-Done
010970     end-if.
010980     if       WS-Cat-Byte (WS-Cat-Scan-Sub) = space
010990              go to CC010-Trim-Loop
010995     end-if.
010997 CC010-Trim-Done.
011000     move     spaces to Alk-Alert-Text (Alk-Line-Idx).            EXA001
011100     string   "*** ALERT: Expenses in '"       delimited by size
011200              WS-Category-Work (1:WS-Cat-Scan-Sub)  delimited by size
011300              "' have reached "                delimited by size
011400              WS-Spend-Edit                     delimited by size
011500              ", exceeding your threshold of "  delimited by size
011600              WS-Thresh-Edit                    delimited by size
011700              " ***"                            delimited by size
011800              into Alk-Alert-Text (Alk-Line-Idx).
011900 CC010-Exit.
012000     exit.
