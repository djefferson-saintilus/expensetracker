000100***********************************************
000200*                                             *
000300*  Record Definition For EX Expense           *
000400*   Transaction File (candidates for posting) *
000500*     Uses Trn-User-No as key                 *
000600***********************************************
000700*  File size 74 bytes.
000800*
000900* 09/12/25 vbc - Created.
001000* 20/12/25 vbc - Trn-Recurring-Reply added, holds the raw Y/N
001100*                answer so ex010 can apply the "yes" only rule
001200*                and not just test the numeric flag.
001300* 10/01/26 vbc - Trn-Amount-Text (x10) replaced with a straight
001400*                implied-decimal Trn-Amount field - EX010 has
001500*                no FUNCTION NUMVAL to fall back on, and a
001600*                fixed picture lets "amount not numeric" do the
001700*                same job a hand-rolled text scan would.
001800 01  EX-Expense-Trans-Record.
001900     03  Trn-User-No           pic 9(5).
002000     03  Trn-Category          pic x(15).
002100     03  Trn-Amount            pic s9(7)v99.
002200     03  Trn-Desc              pic x(30).
002300     03  Trn-Date              pic x(10).
002400     03  Trn-Recurring-Reply   pic x(3).
002500     03  filler                pic x(2).
