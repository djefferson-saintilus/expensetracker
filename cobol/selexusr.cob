000100*  SELECT clause for the EX Users master.
000200* 05/01/26 vbc - Created.
000300     select  EX-Users-File  assign       "EXUSERS"
000400             organization  line sequential
000500             file status   is EX-Usr-Status.
