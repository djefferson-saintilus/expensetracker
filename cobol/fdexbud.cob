000100*  FD for the EX Budgets master.
000200* 06/01/26 vbc - Created.
000300 fd  EX-Budget-File.
000400*
000500 copy  "wsexbud.cob".
