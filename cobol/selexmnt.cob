000100*  SELECT clause for the EX Maintenance Transaction file.
000200* 07/01/26 vbc - Created.
000300     select  EX-Maint-Trans-File  assign   "EXMNTRAN"
000400             organization  line sequential
000500             file status   is EX-Mnt-Status.
