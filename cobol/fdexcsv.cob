000100*  FD for the EX CSV extract output file.
000200* 14/01/26 vbc - Created.
000300 fd  EX-Csv-File.
000400*
000500 copy  "wsexcsv.cob".
