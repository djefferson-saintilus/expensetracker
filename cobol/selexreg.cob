000100*  SELECT clause for the EX Registration Transaction file.
000200* 08/01/26 vbc - Created.
000300     select  EX-Reg-Trans-File  assign     "EXREGTRN"
000400             organization  line sequential
000500             file status   is EX-Reg-Status.
