000100***********************************************
000200*                                             *
000300*  Record Definition For EX Budget File       *
000400*     Uses Bud-User-No + Bud-Category as key  *
000500*     (logical key only - file is sorted      *
000600*      sequential, no indexed support here)   *
000700***********************************************
000800*  File size 30 bytes.
000900*
001000* 07/12/25 vbc - Created.
001100* 15/12/25 vbc - Confirmed one budget row per user+category -
001200*                ex020 replaces in place rather than appending.
001300 01  EX-Budget-Record.
001400     03  Bud-User-No           pic 9(5).
001500     03  Bud-Category          pic x(15).
001600     03  Bud-Amount            pic s9(7)v99.
001700     03  filler                pic x(1).
