000100 identification   division.
000200*========================
000300 program-id.          EX070.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        28/12/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            New-user registration run for the Personal
001300*                     Expense Ledger suite.  Reads registration
001400*                     candidates, runs each password past EXPWD1's
001500*                     accept/reject rule, and appends an accepted
001600*                     candidate to the Users master under the
001700*                     next user number out of the control file -
001800*                     same next-number technique EX010 uses for
001900*                     the next expense number.
002000*
002100*****************************************************************
002200*
002300* changes:
002400* 28/12/84 vbc - Written.
002500* 19/02/91 pjw - Duplicate user name now rejected outright rather
002600*                than silently registering a second account under
002700*                it - two support calls in one month traced back
002800*                to this.
002900* 21/08/98 kt  - Y2K review, no change needed.
003000* 25/01/26 vbc - First cut of the EX suite version.
003010* 10/02/26 vbc - CC010-Check-Duplicate was searching from
003020*                wherever AA010-Load-Users left WS-Usr-Idx (the
003030*                last entry loaded), not from the top of the
003040*                table, so only a name matching that one last
003050*                entry was ever caught.  Added the missing
003060*                SET ... TO 1 ahead of the SEARCH, same as every
003070*                other SEARCH in this suite already does.
003100*
003200 environment      division.
003300*========================
003400*
003500 copy  "envdiv.cob".
003600 input-output     section.
003700 file-control.
003800*
003900 copy  "selexreg.cob".
004000 copy  "selexusr.cob".
004100 copy  "selexctl.cob".
004200*
004300 data             division.
004400*========================
004500 file             section.
004600*
004700 copy  "fdexreg.cob".
004800 copy  "fdexusr.cob".
004900 copy  "fdexctl.cob".
005000*
005100 working-storage  section.
005200*-----------------------
005300*
005400 77  Prog-Name             pic x(15) value "EX070 (1.0.00)".
005500*
005600 copy  "wsexsta.cob".
005700*
005800 01  WS-Switches.
005900     03  WS-Reg-Eof-Sw         pic x       value "N".
006000         88  WS-Reg-Eof                    value "Y".
006100     03  WS-Usr-Eof-Sw         pic x       value "N".
006200         88  WS-Usr-Eof                    value "Y".
006300     03  WS-Dup-Found-Sw       pic x       value "N".
006400         88  WS-Name-Is-Dup                value "Y".
006500*
006600 01  WS-Work-Counters.
006700     03  WS-Accept-Count       pic 9(5)    comp.
006800     03  WS-Reject-Count       pic 9(5)    comp.
006900*
007000* whole users master, loaded once so a candidate's name can be
007100* checked for a duplicate before anything is appended - same
007200* whole-master-into-a-table approach as the budget/alert run.
007300 01  WS-User-Table.
007400     03  WS-User-Count         pic 9(4)    comp.
007500     03  WS-User-Entry         occurs 1 to 500 times
007600                                depending on WS-User-Count
007700                                indexed by WS-Usr-Idx.
007800         05  WS-Usr-No             pic 9(5).
007900         05  WS-Usr-Name           pic x(20).
008000         05  WS-Usr-Name-Alt       redefines WS-Usr-Name
008100                                    pic x(20).
008200             07  WS-Usr-Name-Byte  pic x       occurs 20 times.
008300*
008400* the name byte-scanned for a duplicate compare and, on a clean
008500* candidate, re-used as a fixed-length work copy to append.
008600 01  WS-Candidate-Name         pic x(20).
008700 01  WS-Candidate-Name-Alt     redefines WS-Candidate-Name.
008800     03  WS-Cand-Name-Byte     pic x       occurs 20 times.
008900*
009000* the password length, worked out here rather than trusting a
009100* transaction-supplied length byte - EXPWD1 wants the length,
009200* not just the text, per its own linkage record.
009300 01  WS-Pwd-Scan-Sub           pic 9(2)    comp.
009400 01  WS-Pwd-Length             pic 9(2)    comp.
009500 01  WS-Pwd-Work               pic x(30).
009600 01  WS-Pwd-Work-Alt           redefines WS-Pwd-Work.
009700     03  WS-Pwd-Work-Byte      pic x       occurs 30 times.
009800*
009900 linkage          section.
010000*-----------------------
010100*
010200 copy  "wsexpwd.cob".
010300*
010400 procedure        division.
010500*=========================
010600*
010700 AA000-Main               section.
010800*****************************************
010900 AA000-Start.
011000     perform  AA010-Load-Users     thru AA010-Exit.
011100     open     input   EX-Reg-Trans-File.
011200     open     i-o     EX-Control-File.
011300     move     zero                   to WS-Accept-Count
011400                                         WS-Reject-Count.
011500     perform  BB010-Apply-One-Reg  thru BB010-Exit
011600              until WS-Reg-Eof.
011700     close    EX-Reg-Trans-File
011800              EX-Control-File.
011900     display  "EX070 accepted "       WS-Accept-Count
012000              " rejected "            WS-Reject-Count.
012100 AA000-Exit.
012200     exit     section.
012300*
012400*****************************************************************
012500*  AA010 - pull the whole users master into memory, name and    *
012600*          number only, for the duplicate-name check.            *
012700*****************************************************************
012800 AA010-Load-Users            section.
012900***********************************************
013000 AA010-Start.
013100     move     zero                   to WS-User-Count.
013200     open     input   EX-Users-File.
013300 AA010-Read-Loop.
013400     read     EX-Users-File next record at end
013500              go to AA010-Loaded
013600     end-read.
013700     set      WS-Usr-Idx  up by 1.
013800     add      1                      to WS-User-Count.
013900     move     User-No                to WS-Usr-No (WS-Usr-Idx).
014000     move     User-Name              to WS-Usr-Name (WS-Usr-Idx).
014100     go       to AA010-Read-Loop.
014200 AA010-Loaded.
014300     close    EX-Users-File.
014400 AA010-Exit.
014500     exit.
014600*
014700*****************************************************************
014800*  BB010 - one candidate: reject a blank or duplicate name up   *
014900*          front, then hand the password to EXPWD1.              *
015000*****************************************************************
015100 BB010-Apply-One-Reg.
015200     read     EX-Reg-Trans-File next record at end
015300              set  WS-Reg-Eof         to true
015400              go to BB010-Exit
015500     end-read.
015600     move     Reg-User-Name          to WS-Candidate-Name.
015700     if       WS-Candidate-Name = spaces
015800              display "EX070 - reject, name blank"
015900              add     1               to WS-Reject-Count
016000              go to BB010-Exit
016100     end-if.
016200     perform  CC010-Check-Duplicate  thru CC010-Exit.
016300     if       WS-Name-Is-Dup
016400              display "EX070 - reject, name already registered "
016500                      WS-Candidate-Name
016600              add     1               to WS-Reject-Count
016700              go to BB010-Exit
016800     end-if.
016900     perform  DD010-Check-Password   thru DD010-Exit.
017000     if       Pwd-Is-Invalid
017100              display "EX070 - reject, password rule failed "
017200                      WS-Candidate-Name
017300              add     1               to WS-Reject-Count
017400              go to BB010-Exit
017500     end-if.
017600     perform  EE010-Append-User      thru EE010-Exit.
017700     add      1                      to WS-Accept-Count.
017800 BB010-Exit.
017900     exit.
018000*
018100*****************************************************************
018200*  CC010 - SEARCH the in-memory table for a matching name -     *
018300*          user names are unique the way each user+category is  *
018400*          unique on the budget master.                         *
018500*****************************************************************
018600 CC010-Check-Duplicate.                                           EX070001
018700     move     "N"                    to WS-Dup-Found-Sw.
018800     if       WS-User-Count = zero
018900              go to CC010-Exit
019000     end-if.
019050     set      WS-Usr-Idx             to 1.                        EX070002
019100     search   WS-User-Entry  varying WS-Usr-Idx
019200              at end
019300                 next sentence
019400              when  WS-Usr-Name (WS-Usr-Idx) = WS-Candidate-Name
019500                 set  WS-Name-Is-Dup   to true
019600     end-search.
019700 CC010-Exit.
019800     exit.
019900*
020000*****************************************************************
020100*  DD010 - work the password's true length out by scanning it   *
020200*          back to front (blank pad on the right, same idea as  *
020300*          EXPWD1's own trailing-blank walk), then call the     *
020400*          accept/reject rule.                                  *
020500*****************************************************************
020600 DD010-Check-Password.
020700     move     Reg-Pwd                to WS-Pwd-Work.
020800     move     WS-Pwd-Work            to Pwd-Text.
020900     move     30                     to WS-Pwd-Scan-Sub.
021000 DD010-Scan-Loop.
021100     if       WS-Pwd-Scan-Sub = zero
021200              go to DD010-Scan-Done
021300     end-if.
021400     if       WS-Pwd-Work-Byte (WS-Pwd-Scan-Sub) not = space
021500              go to DD010-Scan-Done
021600     end-if.
021700     subtract 1                      from WS-Pwd-Scan-Sub.
021800     go       to DD010-Scan-Loop.
021900 DD010-Scan-Done.
022000     move     WS-Pwd-Scan-Sub        to WS-Pwd-Length
022100                                         Pwd-Len.
022200     call     "EXPWD1"  using EX-Password-Parms.
022300 DD010-Exit.
022400     exit.
022500*
022600*****************************************************************
022700*  EE010 - accepted candidate: next user number off the         *
022800*          control record, appended to the users master.        *
022900*****************************************************************
023000 EE010-Append-User.
023100     move     1                      to EX-Ctl-RRN.
023200     read     EX-Control-File  invalid key
023300              display "EX070 - control record missing, RRN 1"
023400              go to EE010-Exit
023500     end-read.
023600     add      1                      to Ctl-Last-User-No.
023700     rewrite  EX-Control-Record  invalid key
023800              display "EX070 - control rewrite failed"
023900              go to EE010-Exit
024000     end-rewrite.
024100     open     extend  EX-Users-File.
024200     move     Ctl-Last-User-No       to User-No.
024300     move     WS-Candidate-Name      to User-Name.
024400     move     WS-Pwd-Length          to User-Pwd-Len.
024500     move     Reg-Pwd                to User-Pwd.
024600     write    EX-User-Record.
024700     close    EX-Users-File.
024800 EE010-Exit.
024900     exit.
