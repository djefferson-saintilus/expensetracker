000100***********************************************
000200*                                             *
000300*  Record Definition For The EX CSV Extract   *
000400*   Output Line (built by ex050 via STRING)   *
000500***********************************************
000600*  Csv-Text holds one already-delimited line - either
000700*  the header row or one Category,Amount,Description,
000800*  Date,Recurring detail row.  96 bytes covers the
000900*  widest row we have seen (30-byte description plus
001000*  the other four fields and four commas).
001100*
001200* 14/12/25 vbc - Created.
001300 01  EX-Csv-Line-Record.
001400     03  Csv-Text              pic x(96).
001500     03  filler                pic x(4).
