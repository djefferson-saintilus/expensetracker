000100*  SELECT clause for the EX Expense ledger.
000200* 05/01/26 vbc - Created.
000300* 09/01/26 vbc - File status field renamed EX-Exp-Status, was
000400*                clashing with the transaction file's status.
000500     select  EX-Expense-File  assign       "EXPENSES"
000600             organization  line sequential
000700             file status   is EX-Exp-Status.
