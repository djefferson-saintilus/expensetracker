000100***********************************************
000200*                                             *
000300*  Record Definition For EX Alert File        *
000400*     Uses Alr-User-No + Alr-Category as key  *
000500***********************************************
000600*  File size 29 bytes.
000700*
000800* 07/12/25 vbc - Created.
000900* 16/12/25 vbc - Added Alr-Last-Fired block (occurs) so ex030
001000*                can tell a repeat-fire from a first-fire when
001100*                printing the alert section - see if we keep it,
001200*                may be more trouble than it is worth. vbc.
001300* 09/02/26 vbc - Alr-Last-Fired taken back out.  Nothing ever
001400*                read it - EXALRT and EX030 both work off the
001500*                spend/threshold tables handed to them, not the
001600*                master - so it sat there unused since 16/12/25.
001700*                Record is back to the three keyed fields only,
001800*                no filler, per the layout this master was
001900*                actually built to.
002000 01  EX-Alert-Record.
002100     03  Alr-User-No           pic 9(5).
002200     03  Alr-Category          pic x(15).
002300     03  Alr-Threshold         pic s9(7)v99.
