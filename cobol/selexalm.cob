000100*  SELECT clause for the EX Alerts master.
000200* 06/01/26 vbc - Created.
000300     select  EX-Alert-File  assign        "EXALERTS"
000400             organization  line sequential
000500             file status   is EX-Alm-Status.
