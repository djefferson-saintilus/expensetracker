000100***********************************************
000200*                                             *
000300*  Record Definition For EX Listing           *
000400*   Selection Request File                    *
000500*     One record raised per listing wanted    *
000600***********************************************
000700*  File size 24 bytes.
000800*
000900*  The GUI lets a user pick a category and a period filter
001000*  from a drop-down before showing the ledger; this batch has
001100*  no screen to pick from, so the same three choices come in
001200*  as a small selection-request record instead - one record
001300*  per listing the run is to produce.
001400*
001500* 18/01/26 vbc - Created for EX040.
001600 01  EX-List-Sel-Record.
001700     03  Sel-User-No           pic 9(5).
001800     03  Sel-Category          pic x(15).
001900*        spaces = all categories.
002000     03  Sel-Period-Type       pic x.
002100         88  Sel-Period-All        value "A".
002200         88  Sel-Period-Current    value "C".
002300         88  Sel-Period-Previous   value "P".
002400     03  filler                pic x(3).
