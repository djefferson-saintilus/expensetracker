000100 identification   division.
000200*========================
000300 program-id.          EX050.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        22/12/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            CSV Export run for the Personal Expense
001300*                     Ledger suite.  For each export request,
001400*                     writes a header row and one delimited
001500*                     line per matching expense, built with
001600*                     STRING the way BUILD-CBASIC assembles its
001700*                     flattened include lines.
001800*
001900*****************************************************************
002000*
002100* changes:
002200* 22/12/84 vbc - Written.
002300* 30/07/95 pjw - Amount edited with a plain 9(7).99 picture
002400*                instead of suppressing leading zeros - some
002500*                spreadsheets on the PC side were mis-reading
002600*                a leading-blank amount as text.
002700* 21/08/98 kt  - Y2K review, no change needed.
002800* 22/01/26 vbc - First cut of the EX suite version.
002810* 09/02/26 vbc - Category/description no longer STRINGed with
002820*                delimited-by-space - a multi-word description
002830*                was getting cut at its first blank on export.
002840*                Both fields now back-scanned for true length
002850*                first, same idea EXALRT uses on a category.
002860* 10/02/26 vbc - EE010-Cat-Trim-Loop given the same all-blank
002870*                guard as EE010-Desc-Trim-Loop - a blank category
002880*                should never reach here but the two loops ought
002890*                to fail the same safe way if one ever does.
002900*
003000 environment      division.
003100*========================
003200*
003300 copy  "envdiv.cob".
003400 input-output     section.
003500 file-control.
003600*
003700 copy  "selexcsl.cob".
003800 copy  "selexpns.cob".
003900 copy  "selexcsv.cob".
004000*
004100 data             division.
004200*========================
004300 file             section.
004400*
004500 copy  "fdexcsl.cob".
004600 copy  "fdexpns.cob".
004700 copy  "fdexcsv.cob".
004800*
004900 working-storage  section.
005000*-----------------------
005100*
005200 77  Prog-Name             pic x(15) value "EX050 (1.0.00)".
005300*
005400 copy  "wsexsta.cob".
005500*
005600 01  WS-Switches.
005700     03  WS-Sel-Eof-Sw         pic x       value "N".
005800         88  WS-Sel-Eof                    value "Y".
005900     03  WS-Ledger-Eof-Sw      pic x       value "N".
006000         88  WS-Ledger-Eof                 value "Y".
006100     03  WS-Any-Matched-Sw     pic x       value "N".
006200         88  WS-Any-Matched                value "Y".
006300*
006400 01  WS-Work-Counters.
006500     03  WS-Export-Count       pic 9(5)    comp.
006600*
006700 01  WS-Today-Fields.
006800     03  WS-Today-CCYYMMDD.
006900         05  WS-Today-CCYY         pic 9(4).
007000         05  WS-Today-MM           pic 99.
007100         05  WS-Today-DD           pic 99.
007200     03  WS-Today-CCYYMMDD-N       redefines WS-Today-CCYYMMDD
007300                                    pic 9(8).
007400     03  WS-Today-Text         pic x(10).
007500*
007600 01  WS-Filter-Fields.
007700     03  WS-Filter-User-No     pic 9(5).
007800     03  WS-Filter-Period-Range.
007900         05  WS-Filter-Period-Start pic x(10).
008000         05  WS-Filter-Period-End   pic x(10).
008100     03  WS-Filter-Period-Range-Alt
008200                                redefines WS-Filter-Period-Range
008300                                pic x(20).
008400     03  WS-Filter-All-Per-Sw  pic x.
008500         88  WS-Filter-All-Periods         value "Y".
008600*
008700* amount edited out to text before it goes into the STRING -
008800* a numeric-edited field cannot be STRINGed directly into an
008900* alphanumeric line, has to be moved to one first.
009000 01  WS-Amount-Edit            pic 9(7).99.                       EX050001
009100 01  WS-Amount-Edit-Alt        redefines WS-Amount-Edit
009200                                pic x(10).
009300*
009310* category and description worked on in place before either goes
009320* into the CSV line - trimmed back-to-front the same way EXALRT
009330* trims a category, rather than trusting a STRING delimited-by-
009340* space to stop only at the trailing pad; a description of more
009350* than one word has spaces of its own and was getting cut short.
009360 01  WS-Category-Work          pic x(15).
009370 01  WS-Category-Bytes  redefines WS-Category-Work.
009380     03  WS-Cat-Byte           pic x       occurs 15
009390                                indexed by WS-Cat-Idx.
009400 01  WS-Cat-Scan-Sub           pic 9(2)    comp.
009410 01  WS-Desc-Work              pic x(30).
009420 01  WS-Desc-Bytes  redefines WS-Desc-Work.
009430     03  WS-Desc-Byte          pic x       occurs 30
009440                                indexed by WS-Desc-Idx.
009450 01  WS-Desc-Scan-Sub          pic 9(2)    comp.
009460*
009470 linkage          section.
009500*-----------------------
009600*
009700 copy  "wsexcal.cob".
009800*
009900 procedure        division.
010000*=========================
010100*
010200 AA000-Main               section.
010300*****************************************
010400 AA000-Start.
010500     accept    WS-Today-CCYYMMDD  from date yyyymmdd.
010600     perform   ZZ010-Build-Today-Text thru ZZ010-Exit.
010700     open      input   EX-Csv-Sel-File.
010800     open      output  EX-Csv-File.
010900     perform   BB010-One-Request  thru BB010-Exit
011000               until WS-Sel-Eof.
011100     close     EX-Csv-Sel-File
011200               EX-Csv-File.
011300 AA000-Exit.
011400     exit      section.
011500*
011600 ZZ010-Build-Today-Text.
011700     move     WS-Today-CCYYMMDD (1:4)  to WS-Today-Text (1:4).
011800     move     "-"                    to WS-Today-Text (5:1).
011900     move     WS-Today-MM            to WS-Today-Text (6:2).
012000     move     "-"                    to WS-Today-Text (8:1).
012100     move     WS-Today-DD            to WS-Today-Text (9:2).
012200 ZZ010-Exit.
012300     exit.
012400*
012500*****************************************************************
012600*  BB010 - one export request: header row, then every         *
012700*          matching expense, newest-record-order not required -*
012800*          the CSV is a straight dump, ledger order is fine.   *
012900*****************************************************************
013000 BB010-One-Request.
013100     read     EX-Csv-Sel-File next record at end
013200              set  WS-Sel-Eof         to true
013300              go to BB010-Exit
013400     end-read.
013500     perform  CC010-Set-Filter        thru CC010-Exit.
013600     move     "N"                     to WS-Any-Matched-Sw.
013700     move     zero                    to WS-Export-Count.
013800     move     "Category,Amount,Description,Date,Recurring"
013900                                       to Csv-Text.
014000     write    EX-Csv-Line-Record.
014100     perform  DD010-Export-Ledger      thru DD010-Exit.
014200     if       not WS-Any-Matched
014300              display "EX050 - no expenses to export, user "
014400                      WS-Filter-User-No
014500     end-if.
014600 BB010-Exit.
014700     exit.
014800*
014900*****************************************************************
015000*  CC010 - same period-code-to-dates translation as EX040.      *
015100*****************************************************************
015200 CC010-Set-Filter.
015300     move     Sel-User-No            to WS-Filter-User-No.
015400     move     "N"                    to WS-Filter-All-Per-Sw.
015500     evaluate true
015600         when  Sel-Period-All
015700               move  "Y"              to WS-Filter-All-Per-Sw
015800         when  Sel-Period-Current
015900               set   Excalc-Period-For-Date to true
016000               move  WS-Today-Text    to Excalc-In-Date
016100               call  "EXCALC" using Excalc-Parms
016200               move  Excalc-Period-Start (1) to WS-Filter-Period-Start
016300               move  Excalc-Period-End (1)   to WS-Filter-Period-End
016400         when  Sel-Period-Previous
016500               set   Excalc-Previous-Period to true
016600               move  WS-Today-Text    to Excalc-In-Date
016700               call  "EXCALC" using Excalc-Parms
016800               move  Excalc-Period-Start (1) to WS-Filter-Period-Start
016900               move  Excalc-Period-End (1)   to WS-Filter-Period-End
017000     end-evaluate.
017100 CC010-Exit.
017200     exit.
017300*
017400*****************************************************************
017500*  DD010 - scan the ledger, one CSV line per match.             *
017600*****************************************************************
017700 DD010-Export-Ledger.
017800     move     "N"                    to WS-Ledger-Eof-Sw.
017900     open     input   EX-Expense-File.
018000 DD010-Read-Loop.
018100     read     EX-Expense-File next record at end
018200              set  WS-Ledger-Eof      to true
018300              go to DD010-Read-Done
018400     end-read.
018500     if       Exp-User-No not = WS-Filter-User-No
018600              go to DD010-Read-Loop
018700     end-if.
018800     if       not WS-Filter-All-Periods and
018900              (Exp-Date < WS-Filter-Period-Start or
019000               Exp-Date > WS-Filter-Period-End)
019100              go to DD010-Read-Loop
019200     end-if.
019300     perform  EE010-Build-Csv-Line    thru EE010-Exit.
019400     move     "Y"                    to WS-Any-Matched-Sw.
019500     add      1                      to WS-Export-Count.
019600     go       to DD010-Read-Loop.
019700 DD010-Read-Done.
019800     close    EX-Expense-File.
019900 DD010-Exit.
020000     exit.
020100*
020200*****************************************************************
020300*  EE010 - one expense turned into a comma line and written.   *
020400*****************************************************************
020500 EE010-Build-Csv-Line.
020600     move     Exp-Amount             to WS-Amount-Edit.
020700     move     spaces                 to Csv-Text.
020710* Exp-Category/Exp-Desc are blank-padded fixed fields, and a
020720* description can carry embedded spaces of its own ("Dining
020730* Out") - a delimited-by-space STRING would stop at that first
020740* embedded space and lose the rest of the field, so each is
020750* back-scanned for its true length first, same idea as EXALRT's
020760* CC010-Trim-Loop.
020770     move     Exp-Category           to WS-Category-Work.         EX050002
020780     move     16                     to WS-Cat-Scan-Sub.
020790 EE010-Cat-Trim-Loop.
020800     subtract 1                     from WS-Cat-Scan-Sub.
020810     if       WS-Cat-Scan-Sub = zero
020815              move  1                to WS-Cat-Scan-Sub
020820              go to EE010-Cat-Trim-Done
020830     end-if.
020840     if       WS-Cat-Byte (WS-Cat-Scan-Sub) = space
020850              go to EE010-Cat-Trim-Loop
020860     end-if.
020870 EE010-Cat-Trim-Done.
020880     move     Exp-Desc               to WS-Desc-Work.
020890     move     31                     to WS-Desc-Scan-Sub.
020900 EE010-Desc-Trim-Loop.
020910     subtract 1                     from WS-Desc-Scan-Sub.
020920     if       WS-Desc-Scan-Sub = zero
020925              move  1                to WS-Desc-Scan-Sub
020930              go to EE010-Desc-Trim-Done
020940     end-if.
020950     if       WS-Desc-Byte (WS-Desc-Scan-Sub) = space
020960              go to EE010-Desc-Trim-Loop
020970     end-if.
020980 EE010-Desc-Trim-Done.
021100     string   WS-Category-Work (1:WS-Cat-Scan-Sub)  delimited by size
021200              ","                     delimited by size
021300              WS-Amount-Edit          delimited by size
021400              ","                     delimited by size
021500              WS-Desc-Work (1:WS-Desc-Scan-Sub)      delimited by size
021600              ","                     delimited by size
021700              Exp-Date                delimited by size
021800              ","                     delimited by size
021900              Exp-Recurring           delimited by size
022000              into  Csv-Text
022100     end-string.
022200     write    EX-Csv-Line-Record.
022300 EE010-Exit.
022400     exit.
