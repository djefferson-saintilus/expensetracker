000100*  FD for the EX Control file.
000200* 05/01/26 vbc - Created.
000300 fd  EX-Control-File.
000400*
000500 copy  "wsexctl.cob".
