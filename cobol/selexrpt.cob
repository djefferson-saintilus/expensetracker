000100*  SELECT clause for the EX Summary Report print file.
000200* 15/01/26 vbc - Created.
000300     select  EX-Report-File  assign        "EXSUMRPT"
000400             organization  line sequential
000500             file status   is EX-Rpt-Status.
