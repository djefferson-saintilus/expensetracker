000100 identification   division.
000200*========================
000300 program-id.          EX040.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        18/12/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            Expense Ledger Listing for the Personal
001300*                     Expense Ledger suite.  One listing per
001400*                     selection request, filtered by user and
001500*                     optionally by category and by biweekly
001600*                     period, shown newest first - filtered
001700*                     records are handed to a SORT on date
001800*                     descending, using an input procedure to do
001900*                     the filtering and an output procedure to
001905*                     print, rather than sorting the whole file
001910*                     and filtering the report afterwards.
002000*
002100*****************************************************************
002200*
002300* changes:
002400* 18/12/84 vbc - Written.
002500* 25/03/93 pjw - Sort work file moved off the boot volume onto
002600*                the scratch pack after running out of space
002700*                twice in one week - see op note 93-014.
002800* 21/08/98 kt  - Y2K review, no change needed.
002900* 18/01/26 vbc - First cut of the EX suite version, selection
003000*                driven by EX-List-Sel-File instead of the GUI's
003100*                dropdowns.
003200*
003300 environment      division.
003400*========================
003500*
003600 copy  "envdiv.cob".
003700 input-output     section.
003800 file-control.
003900*
004000 copy  "selexsel.cob".
004100 copy  "selexpns.cob".
004200 copy  "selexlrp.cob".
004300     select  EX-Sort-File  assign         "SORTWK1".              EX040001
004400*
004500 data             division.
004600*========================
004700 file             section.
004800*
004900 copy  "fdexsel.cob".
005000 copy  "fdexpns.cob".
005100*
005200 fd  EX-List-Report-File
005300     reports are EX-List-Report.
005400*
005500 sd  EX-Sort-File.
005600 01  EX-Sort-Record.
005700     03  Srt-Date              pic x(10).
005800     03  Srt-Category          pic x(15).
005900     03  Srt-Amount            pic s9(7)v99.
006000     03  Srt-Desc              pic x(30).
006100     03  Srt-Recurring         pic 9.
006200*
006300 working-storage  section.
006400*-----------------------
006500*
006600 77  Prog-Name             pic x(15) value "EX040 (1.0.00)".
006700*
006800 copy  "wsexsta.cob".
006900*
007000 01  WS-Switches.
007100     03  WS-Sel-Eof-Sw         pic x       value "N".
007200         88  WS-Sel-Eof                    value "Y".
007300     03  WS-Ledger-Eof-Sw      pic x       value "N".
007400         88  WS-Ledger-Eof                 value "Y".
007500     03  WS-Sort-Eof-Sw        pic x       value "N".
007600         88  WS-Sort-Eof                   value "Y".
007700*
007800 01  WS-Work-Counters.
007900     03  WS-List-Count         pic 9(5)    comp.
008000*
008100 01  WS-Today-Fields.
008200     03  WS-Today-CCYYMMDD.
008300         05  WS-Today-CCYY         pic 9(4).
008400         05  WS-Today-MM           pic 99.
008500         05  WS-Today-DD           pic 99.
008600     03  WS-Today-CCYYMMDD-N       redefines WS-Today-CCYYMMDD
008700                                    pic 9(8).
008800     03  WS-Today-Text         pic x(10).
008900*
009000* this request's filter, held for the life of the sort/list.
009100 01  WS-Filter-Fields.
009200     03  WS-Filter-User-No     pic 9(5).
009300     03  WS-Filter-Category    pic x(15).
009400     03  WS-Filter-All-Cats-Sw pic x.
009500         88  WS-Filter-All-Categories      value "Y".
009600     03  WS-Filter-Period-Range.
009700         05  WS-Filter-Period-Start pic x(10).
009800         05  WS-Filter-Period-End   pic x(10).
009900     03  WS-Filter-Period-Range-Alt
010000                                redefines WS-Filter-Period-Range
010100                                pic x(20).
010200     03  WS-Filter-All-Per-Sw  pic x.
010300         88  WS-Filter-All-Periods         value "Y".
010400*
010500 01  WS-Print-List-Fields.
010600     03  WS-Print-Date         pic x(10).
010700     03  WS-Print-Category     pic x(15).
010800     03  WS-Print-Amount       pic s9(7)v99.
010900     03  WS-Print-Amount-Alt   redefines WS-Print-Amount
011000                                pic x(9).
011100     03  WS-Print-Desc         pic x(30).
011200     03  WS-Print-Recur-Mark   pic x(3).
011300     03  WS-Print-User-No      pic 9(5).
011400     03  WS-Print-List-Count   pic 9(5).
011500*
011600 linkage          section.
011700*-----------------------
011800*
011900 copy  "wsexcal.cob".
012000*
012100 report           section.
012200*========================
012300*
012400 RD  EX-List-Report
012500     control      final
012600     page limit   56 lines
012700     heading      1
012800     first detail 4
012900     last  detail 52.
013000*
013100 01  EX-Lrp-Heading         type page heading.
013200     03  line  1.
013300         05  col   1     pic x(15)   source Prog-Name.
013400         05  col  30     pic x(24)   value "Expense Ledger Listing".
013500         05  col  70     pic x(5)    value "Page ".
013600         05  col  75     pic zz9     source Page-Counter.
013700     03  line  2.
013800         05  col   1     pic x(11)   value "User No.  :".
013900         05  col  13     pic 9(5)    source WS-Print-User-No.
014000     03  line  3.
014100         05  col   1     pic x(15)   value "Date".
014200         05  col  16     pic x(15)   value "Category".
014300         05  col  32     pic x(12)   value "Amount".
014400         05  col  45     pic x(30)   value "Description".
014500         05  col  76     pic x(3)    value "Rec".
014600*
014700 01  EX-List-Detail         type detail.
014800     03  line + 1.
014900         05  col   1     pic x(10)   source WS-Print-Date.
015000         05  col  16     pic x(15)   source WS-Print-Category.
015100         05  col  32     pic $$$,$$9.99  source WS-Print-Amount.
015200         05  col  45     pic x(30)   source WS-Print-Desc.
015300         05  col  76     pic x(3)    source WS-Print-Recur-Mark.
015400*
015500 01  EX-List-Total-Footing  type control footing final.
015600     03  line + 2.
015700         05  col   1     pic x(17)   value "Records listed: ".
015800         05  col  18     pic zzzz9   source WS-Print-List-Count.
015900*
016000 procedure        division.
016100*=========================
016200*
016300 AA000-Main               section.
016400*****************************************
016500 AA000-Start.
016600     accept    WS-Today-CCYYMMDD  from date yyyymmdd.
016700     perform   ZZ010-Build-Today-Text thru ZZ010-Exit.
016800     open      input   EX-List-Sel-File.
016900     open      output  EX-List-Report-File.
017000     perform   BB010-One-Selection thru BB010-Exit
017100               until WS-Sel-Eof.
017200     close     EX-List-Sel-File
017300               EX-List-Report-File.
017400 AA000-Exit.
017500     exit      section.
017600*
017700*****************************************************************
017800*  ZZ010 - today's 9(8) accept turned into ccyy-mm-dd text.     *
017900*****************************************************************
018000 ZZ010-Build-Today-Text.
018100     move     WS-Today-CCYYMMDD (1:4)  to WS-Today-Text (1:4).
018200     move     "-"                    to WS-Today-Text (5:1).
018300     move     WS-Today-MM            to WS-Today-Text (6:2).
018400     move     "-"                    to WS-Today-Text (8:1).
018500     move     WS-Today-DD            to WS-Today-Text (9:2).
018600 ZZ010-Exit.
018700     exit.
018800*
018900*****************************************************************
019000*  BB010 - one selection request: work out the filter, sort    *
019100*          the matching expenses newest first, list them.      *
019200*****************************************************************
019300 BB010-One-Selection.
019400     read     EX-List-Sel-File next record at end
019500              set  WS-Sel-Eof         to true
019600              go to BB010-Exit
019700     end-read.
019800     perform  CC010-Set-Filter        thru CC010-Exit.
019900     move     zero                    to WS-List-Count.
020000     move     WS-Filter-User-No       to WS-Print-User-No.
020100     sort     EX-Sort-File
020200              on descending key Srt-Date
020300              input  procedure  DD010-Filter-Ledger thru DD010-Read-Done
020400              output procedure  EE010-List-Sorted thru EE010-Return-Done.
020500 BB010-Exit.
020600     exit.
020700*
020800*****************************************************************
020900*  CC010 - turn the selection record's period code into real   *
021000*          period-start/period-end dates via EXCALC.            *
021100*****************************************************************
021200 CC010-Set-Filter.
021300     move     Sel-User-No            to WS-Filter-User-No.
021400     move     Sel-Category           to WS-Filter-Category.
021500     if       Sel-Category = spaces
021600              move  "Y"               to WS-Filter-All-Cats-Sw
021700     else
021800              move  "N"               to WS-Filter-All-Cats-Sw
021900     end-if.
022000     move     "N"                    to WS-Filter-All-Per-Sw.
022100     evaluate true
022200         when  Sel-Period-All
022300               move  "Y"              to WS-Filter-All-Per-Sw
022400         when  Sel-Period-Current
022500               set   Excalc-Period-For-Date to true
022600               move  WS-Today-Text    to Excalc-In-Date
022700               call  "EXCALC" using Excalc-Parms
022800               move  Excalc-Period-Start (1) to WS-Filter-Period-Start
022900               move  Excalc-Period-End (1)   to WS-Filter-Period-End
023000         when  Sel-Period-Previous
023100               set   Excalc-Previous-Period to true
023200               move  WS-Today-Text    to Excalc-In-Date
023300               call  "EXCALC" using Excalc-Parms
023400               move  Excalc-Period-Start (1) to WS-Filter-Period-Start
023500               move  Excalc-Period-End (1)   to WS-Filter-Period-End
023600     end-evaluate.
023700 CC010-Exit.
023800     exit.
023900*
024000*****************************************************************
024100*  DD010 - sort input procedure: read the whole ledger, hand   *
024200*          the sorter only the rows that pass this request's   *
024300*          filter.                                              *
024400*****************************************************************
024500 DD010-Filter-Ledger.
024600     move     "N"                    to WS-Ledger-Eof-Sw.
024700     open     input   EX-Expense-File.
024800 DD010-Read-Loop.
024900     read     EX-Expense-File next record at end
025000              set  WS-Ledger-Eof      to true
025100              go to DD010-Read-Done
025200     end-read.
025300     if       Exp-User-No not = WS-Filter-User-No
025400              go to DD010-Read-Loop
025500     end-if.
025600     if       not WS-Filter-All-Categories and
025700              Exp-Category not = WS-Filter-Category
025800              go to DD010-Read-Loop
025900     end-if.
026000     if       not WS-Filter-All-Periods and
026100              (Exp-Date < WS-Filter-Period-Start or
026200               Exp-Date > WS-Filter-Period-End)
026300              go to DD010-Read-Loop
026400     end-if.
026500     move     Exp-Date               to Srt-Date.
026600     move     Exp-Category           to Srt-Category.
026700     move     Exp-Amount             to Srt-Amount.
026800     move     Exp-Desc               to Srt-Desc.
026900     move     Exp-Recurring          to Srt-Recurring.
027000     release  EX-Sort-Record.
027100     go       to DD010-Read-Loop.
027200 DD010-Read-Done.
027300     close    EX-Expense-File.
027400*
027500*****************************************************************
027600*  EE010 - sort output procedure: newest-first records come    *
027700*          back one at a time, printed straight through the    *
027800*          report.                                              *
027900*****************************************************************
028000 EE010-List-Sorted.
028100     move     "N"                    to WS-Sort-Eof-Sw.
028200     initiate EX-List-Report.
028300 EE010-Return-Loop.
028400     return   EX-Sort-File at end
028500              set  WS-Sort-Eof        to true
028600              go to EE010-Return-Done
028700     end-return.
028800     add      1                      to WS-List-Count.
028900     move     Srt-Date               to WS-Print-Date.
029000     move     Srt-Category           to WS-Print-Category.
029100     move     Srt-Amount             to WS-Print-Amount.
029200     move     Srt-Desc               to WS-Print-Desc.
029300     if       Srt-Recurring = 1
029400              move  "Yes"             to WS-Print-Recur-Mark
029500     else
029600              move  "No "             to WS-Print-Recur-Mark
029700     end-if.
029800     generate EX-List-Detail.
029900     go       to EE010-Return-Loop.
030000 EE010-Return-Done.
030100     move     WS-List-Count          to WS-Print-List-Count.
030200     terminate EX-List-Report.
