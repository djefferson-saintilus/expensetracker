000100***********************************************
000200*                                             *
000300*  LINKAGE Record For The EX Password Check   *
000400*   CALL "EXPWD1" - Registration Rule Only    *
000500***********************************************
000600*  Not the login check - just the accept/reject rule run
000700*  once when a candidate user record is registered.
000800*
000900* 16/12/25 vbc - Created.
001000 01  EX-Password-Parms.
001100     03  Pwd-Text              pic x(30).
001200     03  Pwd-Len               pic 9(2)     comp.
001300     03  Pwd-Valid-Flag        pic x.
001400         88  Pwd-Is-Valid          value "Y".
001500         88  Pwd-Is-Invalid        value "N".
001600     03  filler                pic x(5).
