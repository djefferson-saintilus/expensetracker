000100*  FD for the EX Expense Transaction file.
000200* 05/01/26 vbc - Created.
000300 fd  EX-Exp-Trans-File.
000400*
000500 copy  "wsextrn.cob".
