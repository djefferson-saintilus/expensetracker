000100*  SELECT clause for the EX Budgets master.
000200* 06/01/26 vbc - Created.
000300     select  EX-Budget-File  assign       "EXBUDGET"
000400             organization  line sequential
000500             file status   is EX-Bud-Status.
