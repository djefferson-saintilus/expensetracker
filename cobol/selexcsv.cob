000100*  SELECT clause for the EX CSV extract output file.
000200* 14/01/26 vbc - Created.
000300     select  EX-Csv-File  assign             "EXCSVOUT"
000400             organization  line sequential
000500             file status   is EX-Csv-Status.
