000100*  FD for the EX Listing Selection request file.
000200* 18/01/26 vbc - Created.
000300 fd  EX-List-Sel-File.
000400*
000500 copy  "wsexsel.cob".
