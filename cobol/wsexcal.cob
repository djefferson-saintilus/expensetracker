000100* LINKAGE block passed on every CALL "EXCALC".
000200* One shared copy so callers and the callee never drift -
000300* same trick the suite already used for WS-Calling-Data.
000400* 12/12/25 vbc - Created.
000500* 30/12/25 vbc - Excalc-Func 3 (previous period) added, calls
000600*                now pass Excalc-In-Date as "today" and get
000700*                back the period that contained today-15.
000800 01  Excalc-Parms.
000900     03  Excalc-Func           pic 9.
001000         88  Excalc-Period-For-Date    value 1.
001100         88  Excalc-Periods-For-Month  value 2.
001200         88  Excalc-Previous-Period    value 3.
001300     03  Excalc-In-Date        pic x(10).
001400     03  Excalc-In-Year        pic 9(4).
001500     03  Excalc-In-Month       pic 99.
001600     03  Excalc-Valid-Flag     pic x.
001700         88  Excalc-Date-Is-Valid      value "Y".
001800         88  Excalc-Date-Is-Invalid    value "N".
001900     03  Excalc-Out-Periods    occurs 2.
002000         05  Excalc-Period-Start   pic x(10).
002100         05  Excalc-Period-End     pic x(10).
002200     03  filler                pic x(5).
