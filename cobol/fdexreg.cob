000100*  FD for the EX Registration Transaction file.
000200* 08/01/26 vbc - Created.
000300 fd  EX-Reg-Trans-File.
000400*
000500 copy  "wsexreg.cob".
