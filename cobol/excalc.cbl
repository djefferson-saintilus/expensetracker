000100 identification   division.
000200*========================
000300 program-id.          EXCALC.
000400 author.              V B Coen.
000500 installation.        Applewood Computers.
000600 date-written.        17/09/84.
000700 date-compiled.
000800 security.            Copyright (C) 1984-2026, Vincent Bryan Coen.
000900                       Distributed under the GNU General Public
001000                       License.  See the file COPYING for details.
001100*
001200* Remarks.            Biweekly period calendar engine for the
001300*                     Personal Expense Ledger (EX) suite.  Given
001400*                     a date works out which half of the month it
001500*                     falls in (1st-15th or 16th-last), or given a
001600*                     year and month works out both halves, or
001700*                     works out the half that contained 15 days
001800*                     ago.  No FUNCTIONs used - this shop's other
001900*                     Date routines (see MAPS04) do the same job
002000*                     the table-and-arithmetic way so a programmer
002100*                     who has never met GNU Cobol's intrinsics can
002200*                     still maintain it.
002300*
002400*****************************************************************
002500*
002600* changes:
002700* 17/09/84 vbc - Written for the EX ledger's period reports.
002800* 02/11/86 pjw - WS-Days-In-Month table added; previously the
002900*                last-day rule was four nested IFs and nobody
003000*                could ever remember if June was 30 or 31.
003100* 14/03/91 vbc - Excalc-Previous-Period function added for the
003200*                new overview screen.
003300* 21/08/98 kt  - Y2K review: EX-Calc-Year already carries the
003400*                full century (9(4)), no 2-digit year anywhere
003500*                in this program.  No change needed, logged for
003600*                the audit file.
003700* 12/12/25 vbc - EXCALC-PARMS moved out to its own copybook
003800*                (WSEXCAL) so EX010/EX030 stop drifting from
003900*                the layout in here.
004000* 30/12/25 vbc - Excalc-Func 3 (previous period) reworked to
004100*                subtract 15 days properly across a month
004200*                boundary instead of just knocking 15 off the
004300*                day number.
004310* 10/02/26 vbc - BB020-Derive-Period was leaving a 16th-onward
004320*                result sitting in Excalc-Out-Periods (2) only -
004330*                every single-date caller reads slot (1), so a
004340*                date past the 15th was handed back whatever
004350*                slot (1) held from the previous call.  BB020 now
004360*                copies a slot-(2) result down into slot (1)
004370*                before returning; BB030-Both-Periods is
004380*                untouched, it still wants both slots filled.
004400*
004500 environment      division.
004600*========================
004700*
004800 copy  "envdiv.cob".
004900 input-output     section.
005000*-----------------------
005100*
005200 data             division.
005300*========================
005400 working-storage  section.
005500*-----------------------
005600*
005700 01  WS-Switches.
005800     03  WS-Leap-Year-Sw       pic x       value "N".
005900         88  WS-Is-Leap-Year               value "Y".
006000     03  WS-Valid-Date-Sw      pic x       value "Y".
006100         88  WS-Date-Is-Bad                value "N".
006200*
006300 01  WS-Work-Counters.
006400     03  WS-Sub                pic 9(2)    comp.
006500     03  WS-Last-Day           pic 9(2)    comp.
006600     03  WS-Days-Back          pic 9(3)    comp.
006700*
006800* Standard days-in-month table, February shown as 28 - if the
006900* year in hand is a leap year BB020 patches entry 2 to 29
007000* before it is used and puts it back after.
007100 01  WS-Days-In-Month.                                            EXC001  
007200     03  filler                pic 9(2)    value 31.
007300     03  filler                pic 9(2)    value 28.
007400     03  filler                pic 9(2)    value 31.
007500     03  filler                pic 9(2)    value 30.
007600     03  filler                pic 9(2)    value 31.
007700     03  filler                pic 9(2)    value 30.
007800     03  filler                pic 9(2)    value 31.
007900     03  filler                pic 9(2)    value 31.
008000     03  filler                pic 9(2)    value 30.
008100     03  filler                pic 9(2)    value 31.
008200     03  filler                pic 9(2)    value 30.
008300     03  filler                pic 9(2)    value 31.
008400 01  WS-Days-In-Month-Tbl redefines WS-Days-In-Month.             EXC001  
008500     03  WS-Dim-Entry          pic 9(2)    occurs 12
008600                                indexed by WS-Dim-Idx.
008700*
008800* One working copy of the caller's date, broken into pieces
008900* the arithmetic paragraphs can get at without unstringing it
009000* over and over.
009100 01  WS-Work-Date              pic x(10).
009200 01  WS-Work-Date-Parts redefines WS-Work-Date.
009300     03  WS-Wk-Year            pic 9(4).
009400     03  WS-Wk-Sep1            pic x.
009500     03  WS-Wk-Month           pic 9(2).
009600     03  WS-Wk-Sep2            pic x.
009700     03  WS-Wk-Day             pic 9(2).
009800*
009900* Same idea for the second date used by Excalc-Previous-Period,
010000* kept as a separate 01 rather than a second use of the one
010100* above so BB040 can hold "today" and "today less 15" at once.
010200 01  WS-Back-Date               pic x(10).
010300 01  WS-Back-Date-Parts redefines WS-Back-Date.
010400     03  WS-Bk-Year            pic 9(4).
010500     03  filler                pic x.
010600     03  WS-Bk-Month           pic 9(2).
010700     03  filler                pic x.
010800     03  WS-Bk-Day             pic 9(2).
010900*
011000 linkage          section.
011100*-----------------------
011200*
011300 copy  "wsexcal.cob".
011400*
011500 procedure        division using  Excalc-Parms.
011600*=========================================
011700*
011800 AA000-Main.
011900     if       Excalc-Period-For-Date
012000              perform BB010-Validate-Date thru BB010-Exit
012100              if       Excalc-Date-Is-Valid
012200                       perform BB020-Derive-Period thru
012300                               BB020-Exit
012400              end-if
012500     end-if.
012600     if       Excalc-Periods-For-Month
012700              perform BB030-Both-Periods thru BB030-Exit
012800     end-if.
012900     if       Excalc-Previous-Period
013000              perform BB040-Previous-Period thru BB040-Exit
013100     end-if.
013200     goback.
013300*
013400*****************************************************************
013500*  BB010 - check the caller's date is a real calendar date.    *
013600*****************************************************************
013700 BB010-Validate-Date.
013800     set      Excalc-Date-Is-Valid   to true.
013900     move     Excalc-In-Date         to WS-Work-Date.
014000     if       WS-Wk-Month not numeric or
014100              WS-Wk-Day   not numeric or
014200              WS-Wk-Year  not numeric or
014300              WS-Wk-Month < 01 or > 12
014400              set  Excalc-Date-Is-Invalid to true
014500              go to BB010-Exit
014600     end-if.
014700     move     WS-Wk-Year             to Excalc-In-Year.
014800     move     WS-Wk-Month            to Excalc-In-Month.
014900     perform  CC010-Set-Leap-Year     thru CC010-Exit.
015000     perform  CC020-Get-Last-Day      thru CC020-Exit.
015100     if       WS-Wk-Day < 01 or > WS-Last-Day
015200              set  Excalc-Date-Is-Invalid to true
015300     end-if.
015400 BB010-Exit.
015500     exit.
015600*
015700*****************************************************************
015800*  BB020 - given a validated date, work out its half-month.    *
015900*****************************************************************
016000 BB020-Derive-Period.
016100     move     WS-Wk-Year             to Excalc-In-Year.
016200     move     WS-Wk-Month            to Excalc-In-Month.
016300     perform  CC010-Set-Leap-Year     thru CC010-Exit.
016400     perform  CC020-Get-Last-Day      thru CC020-Exit.
016410*    DD010/DD020 build into slot (1), DD030/DD040 build into
016420*    slot (2) - that split is what BB030-Both-Periods needs, but
016430*    a single-date caller only ever looks at slot (1), so the
016440*    16th-to-end-of-month half is copied down into slot (1)
016450*    below rather than left sitting in slot (2) unread.
016500     if       WS-Wk-Day <= 15
016600              perform  DD010-Build-Start-01  thru DD010-Exit
016700              perform  DD020-Build-End-15    thru DD020-Exit
016800     else
016900              perform  DD030-Build-Start-16  thru DD030-Exit
017000              perform  DD040-Build-End-Last  thru DD040-Exit
017010              move  Excalc-Period-Start (2)  to Excalc-Period-Start (1)
017020              move  Excalc-Period-End (2)    to Excalc-Period-End (1)
017100     end-if.
017200 BB020-Exit.
017300     exit.
017400*
017500*****************************************************************
017600*  BB030 - both halves of the given year/month, no input date  *
017700*          to validate, the month is trusted (caller already   *
017800*          picked it from a list).                             *
017900*****************************************************************
018000 BB030-Both-Periods.
018100     perform  CC010-Set-Leap-Year     thru CC010-Exit.
018200     perform  CC020-Get-Last-Day      thru CC020-Exit.
018300     perform  DD010-Build-Start-01    thru DD010-Exit.
018400     perform  DD020-Build-End-15      thru DD020-Exit.
018500     perform  DD030-Build-Start-16    thru DD030-Exit.
018600     perform  DD040-Build-End-Last    thru DD040-Exit.
018700 BB030-Exit.
018800     exit.
018900*
019000*****************************************************************
019100*  BB040 - period that contained (In-Date minus 15 days).      *
019200*          Walks back a day at a time rather than doing        *
019300*          calendar subtraction in one hit - 15 iterations is  *
019400*          nothing and it can never step off the front of a    *
019500*          table the way a one-shot formula could at year end. *
019600*****************************************************************
019700 BB040-Previous-Period.
019800     move     Excalc-In-Date         to WS-Back-Date.
019900     move     15                     to WS-Days-Back.
020000 BB040-Back-Loop.
020100     if       WS-Days-Back = 0
020200              go to BB040-Got-Date
020300     end-if.
020400     subtract 1                      from WS-Days-Back.
020500     subtract 1                      from WS-Bk-Day.
020600     if       WS-Bk-Day > 0
020700              go to BB040-Back-Loop
020800     end-if.
020900     subtract 1                      from WS-Bk-Month.
021000     if       WS-Bk-Month = 0
021100              move  12               to WS-Bk-Month
021200              subtract 1             from WS-Bk-Year
021300     end-if.
021400     move     WS-Bk-Year             to Excalc-In-Year.
021500     move     WS-Bk-Month            to Excalc-In-Month.
021600     perform  CC010-Set-Leap-Year     thru CC010-Exit.
021700     perform  CC020-Get-Last-Day      thru CC020-Exit.
021800     move     WS-Last-Day            to WS-Bk-Day.
021900     go       to BB040-Back-Loop.
022000 BB040-Got-Date.
022100     move     WS-Bk-Year             to Excalc-In-Year.
022200     move     WS-Bk-Month            to Excalc-In-Month.
022300     move     WS-Bk-Day              to WS-Wk-Day.
022400     move     WS-Bk-Month            to WS-Wk-Month.
022500     move     WS-Bk-Year             to WS-Wk-Year.
022600     perform  BB020-Derive-Period     thru BB020-Exit.
022700 BB040-Exit.
022800     exit.
022900*
023000*****************************************************************
023100*  CC010 - is Excalc-In-Year a leap year.                       *
023200*****************************************************************
023300 CC010-Set-Leap-Year.
023400     move     "N"                    to WS-Leap-Year-Sw.
023500     divide   Excalc-In-Year by 4 giving WS-Sub
023600              remainder WS-Sub.
023700     if       WS-Sub not = 0
023800              go to CC010-Exit
023900     end-if.
024000     divide   Excalc-In-Year by 100 giving WS-Sub
024100              remainder WS-Sub.
024200     if       WS-Sub not = 0
024300              set  WS-Is-Leap-Year   to true
024400              go to CC010-Exit
024500     end-if.
024600     divide   Excalc-In-Year by 400 giving WS-Sub
024700              remainder WS-Sub.
024800     if       WS-Sub = 0
024900              set  WS-Is-Leap-Year   to true
025000     end-if.
025100 CC010-Exit.
025200     exit.
025300*
025400*****************************************************************
025500*  CC020 - last day of Excalc-In-Month, leap Feb allowed for.  *
025600*****************************************************************
025700 CC020-Get-Last-Day.
025800     set      WS-Dim-Idx to Excalc-In-Month.
025900     move     WS-Dim-Entry (WS-Dim-Idx) to WS-Last-Day.
026000     if       Excalc-In-Month = 02 and WS-Is-Leap-Year
026100              move  29               to WS-Last-Day
026200     end-if.
026300 CC020-Exit.
026400     exit.
026500*
026600*****************************************************************
026700*  DD010/DD020/DD030/DD040 - edit Excalc-In-Year/Month and a   *
026800*  fixed day number into the yyyy-mm-dd text the ledger uses.  *
026900*****************************************************************
027000 DD010-Build-Start-01.
027100     move     Excalc-In-Year         to WS-Wk-Year.
027200     move     "-"                    to WS-Wk-Sep1  WS-Wk-Sep2.
027300     move     Excalc-In-Month        to WS-Wk-Month.
027400     move     01                     to WS-Wk-Day.
027500     move     WS-Work-Date           to Excalc-Period-Start (1).
027600 DD010-Exit.
027700     exit.
027800 DD020-Build-End-15.
027900     move     Excalc-In-Year         to WS-Wk-Year.
028000     move     "-"                    to WS-Wk-Sep1  WS-Wk-Sep2.
028100     move     Excalc-In-Month        to WS-Wk-Month.
028200     move     15                     to WS-Wk-Day.
028300     move     WS-Work-Date           to Excalc-Period-End (1).
028400 DD020-Exit.
028500     exit.
028600 DD030-Build-Start-16.
028700     move     Excalc-In-Year         to WS-Wk-Year.
028800     move     "-"                    to WS-Wk-Sep1  WS-Wk-Sep2.
028900     move     Excalc-In-Month        to WS-Wk-Month.
029000     move     16                     to WS-Wk-Day.
029100     move     WS-Work-Date           to Excalc-Period-Start (2).
029200 DD030-Exit.
029300     exit.
029400 DD040-Build-End-Last.
029500     move     Excalc-In-Year         to WS-Wk-Year.
029600     move     "-"                    to WS-Wk-Sep1  WS-Wk-Sep2.
029700     move     Excalc-In-Month        to WS-Wk-Month.
029800     move     WS-Last-Day            to WS-Wk-Day.
029900     move     WS-Work-Date           to Excalc-Period-End (2).
030000 DD040-Exit.
030100     exit.
