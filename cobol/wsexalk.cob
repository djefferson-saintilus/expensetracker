000100***********************************************
000200*                                             *
000300*  LINKAGE Record For The EX Alert Call       *
000400*   Shared By Every CALL "EXALRT" Site        *
000500*     One copy so ex010 and ex030 never drift *
000600***********************************************
000700*  Caller does the file work - EXALRT itself never opens a
000800*  file.  It is handed the user's category spend already
000900*  totalled for the period (same shape as EX-Summary-Table,
001000*  copied in rather than COPYd twice under two names) plus
001100*  that user's alert thresholds, and just does the compare.
001200*
001300*  Alk-Alert-Lines occurs 20 - a user with more than
001400*  20 categories over threshold in one period is not
001500*  a case this shop has ever seen in the transaction
001600*  volumes we run; raise the OCCURS if that changes.
001700*
001800* 13/12/25 vbc - Created.
001900* 28/12/25 vbc - Alk-Alert-Count made comp, was left as
002000*                display by mistake in the first cut.
002100* 04/01/26 vbc - Alk-Spend-Entry / Alk-Threshold-Entry tables
002200*                added so EXALRT stops assuming it can read
002300*                the ledger itself - EX010 only has the one
002400*                user's expenses in hand after a post, not
002500*                the whole file.
002600 01  EX-Alert-Linkage.
002700     03  Alk-User-No           pic 9(5).
002800     03  Alk-Period-Start      pic x(10).
002900     03  Alk-Period-End        pic x(10).
003000     03  Alk-Spend-Count       pic 9(3)     comp.
003100     03  Alk-Spend-Entry       occurs 1 to 50 times
003200                                depending on Alk-Spend-Count
003300                                indexed by Alk-Spend-Idx.
003400         05  Alk-Spend-Category    pic x(15).
003500         05  Alk-Spend-Total       pic s9(9)v99  comp-3.
003600     03  Alk-Threshold-Count   pic 9(3)     comp.
003700     03  Alk-Threshold-Entry   occurs 1 to 50 times
003800                                depending on Alk-Threshold-Count
003900                                indexed by Alk-Thresh-Idx.
004000         05  Alk-Thresh-Category   pic x(15).
004100         05  Alk-Thresh-Amount     pic s9(7)v99  comp-3.
004200     03  Alk-Alert-Count       pic 9(2)     comp.
004300     03  Alk-Alert-Lines       occurs 20
004400                                indexed by Alk-Line-Idx.
004500         05  Alk-Alert-Text        pic x(90).
004600     03  filler                pic x(5).
