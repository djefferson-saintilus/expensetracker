000100*  SELECT clause for the EX Listing Selection request file.
000200* 18/01/26 vbc - Created.
000300     select  EX-List-Sel-File  assign      "EXLSTSEL"
000400             organization  line sequential
000500             file status   is EX-Sel-Status.
