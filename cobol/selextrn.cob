000100*  SELECT clause for the EX Expense Transaction file.
000200* 05/01/26 vbc - Created.
000300     select  EX-Exp-Trans-File  assign     "EXPTRANS"
000400             organization  line sequential
000500             file status   is EX-Trn-Status.
