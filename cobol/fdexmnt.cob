000100*  FD for the EX Maintenance Transaction file.
000200* 07/01/26 vbc - Created.
000300 fd  EX-Maint-Trans-File.
000400*
000500 copy  "wsexmnt.cob".
