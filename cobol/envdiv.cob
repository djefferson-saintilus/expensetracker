000100* Common environment settings for the Expense-Ledger (EX) suite.
000200* Shared by every EX0nn program the way PY and GL share one
000300* envdiv member - one copy, one place to fix the printer class.
000400* 04/12/25 vbc - Created for EX suite start-of-day work.
000500* 19/01/26 vbc - Added UPSI-0 for the -T (test data) run flag.
000600 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000900     CLASS EX-NUMERIC-CLASS IS "0" THRU "9"
001000     CLASS EX-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
001100     UPSI-0 IS EX-TEST-DATA-SWITCH
001200         ON STATUS IS EX-TEST-DATA-ON
001300         OFF STATUS IS EX-TEST-DATA-OFF.
