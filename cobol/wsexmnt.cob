000100***********************************************
000200*                                             *
000300*  Record Definition For EX Budget/Alert      *
000400*   Maintenance Transaction File               *
000500*     Uses Mnt-User-No as key                 *
000600***********************************************
000700*  File size 32 bytes.
000800*
000900* 10/12/25 vbc - Created.
001000* 21/12/25 vbc - Mnt-Type/Mnt-Action made 88-levels off one
001100*                byte each rather than testing literals every
001200*                time in ex020 - easier to read at 60.
001300* 10/01/26 vbc - Mnt-Amount-Text (x10) replaced with a plain
001400*                implied-decimal Mnt-Amount field, same reason
001500*                as the EXPENSE transaction record - no
001600*                FUNCTION NUMVAL in this shop's Cobol.
001700 01  EX-Maint-Trans-Record.
001800     03  Mnt-Type              pic x.
001900         88  Mnt-Is-Budget         value "B".
002000         88  Mnt-Is-Alert          value "A".
002100     03  Mnt-Action            pic x.
002200         88  Mnt-Is-Set-Action     value "S".
002300         88  Mnt-Is-Delete-Action  value "D".
002400     03  Mnt-User-No           pic 9(5).
002500     03  Mnt-Category          pic x(15).
002600     03  Mnt-Amount            pic s9(7)v99.
002700     03  filler                pic x(1).
